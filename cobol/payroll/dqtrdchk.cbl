000100 IDENTIFICATION          DIVISION.
000200*================================
000300*
000400       PROGRAM-ID.       DQTRDCHK.
000500***
000600       AUTHOR.           R. J. Tregaskis.
000700***
000800       INSTALLATION.     Applewood Computers Ltd, Bureau Services.
000900***
001000       DATE-WRITTEN.     02/05/88.
001100***
001200       DATE-COMPILED.
001300***
001400       SECURITY.         Confidential - Applewood Computers Ltd, Bureau
001500                           Services clients only.  Not for release outside
001600                           the bureau without client's written consent.
001700***
001800*   Remarks.          Data-Quality Check - Trend Analysis.
001900*                     Splits the client's analysis window at its
002000*                     midpoint and compares period-1 against period-2
002100*                     consumption per meter/parameter.  One of three
002200*                     checks run by the weekly driver DQWKRUN; may also
002300*                     be run stand-alone.
002400***
002500*   Version.          See Prog-Name in WS.
002600***
002700*   Called Modules.   None.
002800***
002900*   Functions Used.   None.
003000***
003100*   Files used :      DQCONTRL  Analysis control parameters.
003200*                     DQDEVICE  Device/parameter configuration.
003300*                     DQREADNG  Hourly meter readings, sorted.
003400*                     DQTRENDOT Trend result detail, one per
003500*                     device/parameter.
003600*                     DQTRENDRP Trend text summary report.
003700***
003800*   Error messages used.
003900*     System wide:    SY001.
004000*     Program specific: DQ004, DQ006, DQ007, DQ008, DQ009, DQ010, DQ002,
004100*                       DQ003, DQ001, DQ005.
004200***
004300*
004400**************************************************************
004500* Change Log.
004600*
004700* 02/05/88 RJT 0012 Created and tested against the Brampton
004800*                   Estates pilot extract.
004900* 14/02/89 RJT 0019 Midpoint split now worked out from the
005000*                   group's own first/last reading, not the
005100*                   control record window - some meters are
005200*                   commissioned part-way through the period.
005300* 03/12/90 MPH 0029 Added the 7-day minimum window abend and
005400*                   the 14-day warning at audit's request.
005500* 21/11/89 MPH 0033 Added ABS-DIFF alongside PCT-CHANGE so the
005600*                   report can show money as well as percent.
005700* 30/01/93 MPH 0058 Per-direction counts added to the summary
005800*                   report.
005900* 17/08/95 RJT 0066 Unknown device/parameter readings now
006000*                   counted and warned, not silently dropped.
006100* 11/02/99 SMW 0079 Y2K - confirmed all stored dates already
006200*                   carry a 4-digit century; no change needed
006300*                   to this program's date handling.
006400* 19/07/01 SMW 0092 Zero-base sentinel widened to 999.99 to
006500*                   match the quality program's edit pattern.
006600* 04/01/26 VBC 0114 Reworked for the new multi-client bureau
006700*                   run - client name now carried on every
006800*                   output record rather than held on the
006900*                   job card.
007000**************************************************************
007100*
007200 ENVIRONMENT              DIVISION.
007300*================================
007400*
007500 CONFIGURATION            SECTION.
007600 SPECIAL-NAMES.
007700     C01 IS TOP-OF-FORM.
007800*
007900 INPUT-OUTPUT             SECTION.
008000 FILE-CONTROL.
008100     SELECT DQ-CONTROL    ASSIGN TO "DQCONTRL"
008200         ORGANIZATION LINE SEQUENTIAL
008300         FILE STATUS  IS DQ-CTL-STATUS.
008400*
008500     SELECT DQ-DEVICES    ASSIGN TO "DQDEVICE"
008600         ORGANIZATION LINE SEQUENTIAL
008700         FILE STATUS  IS DQ-DEV-STATUS.
008800*
008900     SELECT DQ-READINGS   ASSIGN TO "DQREADNG"
009000         ORGANIZATION LINE SEQUENTIAL
009100         FILE STATUS  IS DQ-RDG-STATUS.
009200*
009300     SELECT DQ-TREND-OUT  ASSIGN TO "DQTRENDOT"
009400         ORGANIZATION LINE SEQUENTIAL
009500         FILE STATUS  IS DQ-TOT-STATUS.
009600*
009700     SELECT DQ-TREND-RPT  ASSIGN TO "DQTRENDRP"
009800         ORGANIZATION LINE SEQUENTIAL
009900         FILE STATUS  IS DQ-TRP-STATUS.
010000*
010100 DATA                     DIVISION.
010200*================================
010300*
010400 FILE SECTION.
010500*
010600 FD  DQ-CONTROL.
010700 COPY "wsdqctl.cob".
010800*
010900 FD  DQ-DEVICES.
011000 COPY "wsdqdev.cob".
011100*
011200 FD  DQ-READINGS.
011300 COPY "wsdqrdg.cob".
011400*
011500 FD  DQ-TREND-OUT.
011600 COPY "wsdqtrd.cob".
011700*
011800 FD  DQ-TREND-RPT.
011900 01  DQ-TRD-RPT-RECORD.
012000     03  DQ-TRD-RPT-TEXT      PIC X(79).
012100     03  FILLER                PIC X(1).
012200*
012300 WORKING-STORAGE          SECTION.
012400*-----------------------
012500 77  PROG-NAME                 PIC X(30) VALUE
012600     "DQTRDCHK (V1.0.09)".
012700*
012800 COPY "wsdqwrk.cob".
012900*
013000 01  DQ-WS-FILE-STATUSES.
013100     03  DQ-CTL-STATUS         PIC XX    VALUE "00".
013200     03  DQ-DEV-STATUS         PIC XX    VALUE "00".
013300     03  DQ-RDG-STATUS         PIC XX    VALUE "00".
013400     03  DQ-TOT-STATUS         PIC XX    VALUE "00".
013500     03  DQ-TRP-STATUS         PIC XX    VALUE "00".
013600     03  FILLER                PIC X(9).
013700*
013800 01  DQ-WS-EOF-SWITCHES.
013900     03  DQ-WS-RDG-EOF-SW      PIC X     VALUE "N".
014000         88  DQ-WS-RDG-EOF                   VALUE "Y".
014100     03  FILLER                PIC X(9).
014200*
014300 01  DQ-WS-CURRENT-GROUP.
014400     03  DQ-WS-CUR-DEV-ID      PIC 9(9).
014500     03  DQ-WS-CUR-DEV-NAME    PIC X(30).
014600     03  DQ-WS-CUR-PARAM       PIC X(12).
014700     03  DQ-WS-CUR-ACTIVE-SW   PIC X     VALUE "N".
014800         88  DQ-WS-GROUP-ACTIVE              VALUE "Y".
014900     03  FILLER                PIC X(9).
015000*
015100 01  DQ-WS-SAVED-READING.
015200*    HOLDS THE JUST-READ RECORD'S ADJUSTED FIELDS WHILE WE DECIDE
015300*    WHETHER IT STARTS A NEW GROUP
015400     03  DQ-WS-SAV-DEV-ID      PIC 9(9).
015500     03  DQ-WS-SAV-DEV-NAME    PIC X(30).
015600     03  DQ-WS-SAV-PARAM       PIC X(12).
015700     03  DQ-WS-SAV-ADJ-TS      PIC 9(10)  COMP.
015800     03  DQ-WS-SAV-HRIDX       PIC S9(9)  COMP.
015900     03  DQ-WS-SAV-VALUE       PIC S9(9)V9(4).
016000     03  FILLER                PIC X(9).
016100*
016200 01  DQ-WS-WINDOW.
016300     03  DQ-WS-WIN-HOURS       PIC 9(9)   COMP.
016400*    WHOLE HOURS BETWEEN WINDOW START AND END
016500     03  DQ-WS-HRIDX-TARGET    PIC 9(8).
016600*    SCRATCH DATE HELD WHILE ZZ090 RE-USES THE DAY-COUNT CURSOR
016700     03  FILLER                PIC X(9).
016800*
016900 01  DQ-WS-PERIOD-WORK.
017000     03  DQ-WS-FIRST-HRIDX     PIC S9(9)  COMP.
017100     03  DQ-WS-LAST-HRIDX      PIC S9(9)  COMP.
017200     03  DQ-WS-MIDPOINT-HRS    PIC S9(9)  COMP.
017300     03  DQ-WS-P1-TOTAL        PIC S9(11)V9(4).
017400     03  DQ-WS-P1-AVG          PIC S9(11)V9(4).
017500     03  DQ-WS-P1-COUNT        PIC 9(7)   COMP.
017600     03  DQ-WS-P1-MIN          PIC S9(9)V9(4).
017700     03  DQ-WS-P1-MAX          PIC S9(9)V9(4).
017800     03  DQ-WS-P1-ANY-SW       PIC X      VALUE "N".
017900         88  DQ-WS-P1-ANY                    VALUE "Y".
018000     03  DQ-WS-P2-TOTAL        PIC S9(11)V9(4).
018100     03  DQ-WS-P2-AVG          PIC S9(11)V9(4).
018200     03  DQ-WS-P2-COUNT        PIC 9(7)   COMP.
018300     03  DQ-WS-P2-MIN          PIC S9(9)V9(4).
018400     03  DQ-WS-P2-MAX          PIC S9(9)V9(4).
018500     03  DQ-WS-P2-ANY-SW       PIC X      VALUE "N".
018600         88  DQ-WS-P2-ANY                    VALUE "Y".
018700     03  DQ-WS-ABSCHG-WORK     PIC S9(5)V99.
018800     03  FILLER                PIC X(9).
018900*
019000 01  DQ-WS-REPORT-TOTALS.
019100     03  DQ-WS-RPT-DEV-CNT     PIC 9(7)   COMP.
019200     03  DQ-WS-RPT-FLAG-CNT    PIC 9(7)   COMP.
019300     03  DQ-WS-RPT-STABLE-CNT  PIC 9(7)   COMP.
019400     03  DQ-WS-RPT-INC-CNT     PIC 9(7)   COMP.
019500     03  DQ-WS-RPT-DEC-CNT     PIC 9(7)   COMP.
019600     03  DQ-WS-RPT-SIGINC-CNT  PIC 9(7)   COMP.
019700     03  DQ-WS-RPT-SUM-ABSCHG  PIC S9(9)V99.
019800*    SUM OF |CHANGE| OVER FLAGGED GROUPS, INCL SENTINEL VALUES
019900     03  DQ-WS-RPT-SUM-CHGOK   PIC S9(9)V99.
020000*    SUM OF CHANGE EXCLUDING SENTINEL RECORDS
020100     03  DQ-WS-RPT-CHGOK-CNT   PIC 9(7)   COMP.
020200     03  DQ-WS-RPT-MAX-CHGOK   PIC S9(5)V99.
020300     03  DQ-WS-RPT-MIN-CHGOK   PIC S9(5)V99.
020400     03  DQ-WS-RPT-CHGOK-SET-SW PIC X     VALUE "N".
020500         88  DQ-WS-RPT-CHGOK-SET             VALUE "Y".
020600     03  FILLER                PIC X(9).
020700*
020800* FLAGGED-DEVICE TABLE, BUILT AS EACH GROUP IS ANALYSED AND HELD
020900* SORTED DESCENDING ON |CHANGE| FOR THE SUMMARY REPORT.
021000*
021100 01  DQ-WS-FLAGGED-TABLE.
021200     03  DQ-WS-FLG-COUNT       PIC 9(5)   COMP.
021300     03  DQ-WS-FLG-ENTRY       OCCURS 1 TO 2000 TIMES
021400         DEPENDING ON DQ-WS-FLG-COUNT
021500         INDEXED BY DQ-WS-FLG-IX.
021600         05  DQ-WS-FLG-DEV-ID      PIC 9(9).
021700         05  DQ-WS-FLG-DEV-NAME    PIC X(30).
021800         05  DQ-WS-FLG-PARAM       PIC X(12).
021900         05  DQ-WS-FLG-PCTCHG      PIC S9(3)V99.
022000         05  DQ-WS-FLG-ABSCHG      PIC S9(5)V99.
022100*        SORT KEY - |PCTCHG|, SENTINEL SORTS TO THE TOP
022200         05  DQ-WS-FLG-DIRECTION   PIC X(20).
022300*
022400 01  DQ-WS-SORT-WORK.
022500     03  DQ-WS-SI              PIC 9(5)   COMP.
022600     03  DQ-WS-SJ              PIC 9(5)   COMP.
022700     03  FILLER                PIC X(9).
022800*
022900 01  DQ-WS-FLAG-ENTRY-HOLD.
023000     03  DQ-WS-FEH-DEV-ID      PIC 9(9).
023100     03  DQ-WS-FEH-DEV-NAME    PIC X(30).
023200     03  DQ-WS-FEH-PARAM       PIC X(12).
023300     03  DQ-WS-FEH-PCTCHG      PIC S9(3)V99.
023400     03  DQ-WS-FEH-ABSCHG      PIC S9(5)V99.
023500     03  DQ-WS-FEH-DIRECTION   PIC X(20).
023600     03  FILLER                PIC X(9).
023700*
023800 01  DQ-WS-EDIT-FIELDS.
023900*    REPORT-LINE EDIT AREAS - DISPLAY USAGE, NOT COUNTERS
024000     03  DQ-WS-ED-PCT          PIC ZZ9.99.
024100     03  DQ-WS-ED-PCT1         PIC ZZ9.9.
024200     03  DQ-WS-ED-MNY          PIC ZZZ,ZZZ,ZZ9.99.
024300     03  DQ-WS-ED-CNT7         PIC ZZZ,ZZ9.
024400     03  DQ-WS-ED-CNT5         PIC ZZ,ZZ9.
024500     03  DQ-WS-ED-SIGN         PIC X.
024600     03  DQ-WS-ED-DATE.
024700         05  DQ-WS-ED-DATE-CCYY   PIC 9(4).
024800         05  FILLER                PIC X VALUE "-".
024900         05  DQ-WS-ED-DATE-MM     PIC 99.
025000         05  FILLER                PIC X VALUE "-".
025100         05  DQ-WS-ED-DATE-DD     PIC 99.
025200     03  FILLER                PIC X(9).
025300 01  DQ-WS-ED-WORKDATE.
025400     03  DQ-WS-ED-WD-CCYY      PIC 9(4).
025500     03  DQ-WS-ED-WD-MM        PIC 99.
025600     03  DQ-WS-ED-WD-DD        PIC 99.
025700 01  DQ-WS-ED-DATE9 REDEFINES DQ-WS-ED-WORKDATE
025800         PIC 9(8).
025900*
026000 01  DQ-WS-LINE-WORK.
026100     03  DQ-WS-LINE-BUILD      PIC X(79).
026200     03  DQ-WS-LINE-PTR        PIC 9(3)   COMP.
026300     03  FILLER                PIC X(9).
026400*
026500 PROCEDURE                DIVISION.
026600*================================
026700*
026800 AA000-MAIN               SECTION.
026900**********************************
027000     DISPLAY PROG-NAME " STARTING".
027100     PERFORM AA010-VALIDATE-CONTROL.
027200     PERFORM ZZ070-COMPUTE-WINDOW-BOUNDS.
027300     PERFORM AA015-VALIDATE-WINDOW.
027400     PERFORM AA020-LOAD-DEVICES.
027500     PERFORM AA030-PROCESS-READINGS.
027600     PERFORM ZZ060-WRITE-REPORT.
027700     DISPLAY PROG-NAME " COMPLETE - " DQ-WS-RPT-DEV-CNT
027800         " GROUPS, " DQ-WS-RPT-FLAG-CNT " FLAGGED".
027900     GOBACK.
028000*
028100 AA010-VALIDATE-CONTROL   SECTION.
028200**********************************
028300     OPEN INPUT DQ-CONTROL.
028400     IF DQ-CTL-STATUS NOT = "00"
028500         DISPLAY DQ001
028600         PERFORM ZZ900-ABEND-RUN
028700     END-IF.
028800     READ DQ-CONTROL
028900         AT END
029000             DISPLAY DQ001
029100             PERFORM ZZ900-ABEND-RUN
029200     END-READ.
029300     CLOSE DQ-CONTROL.
029400     IF DQ-CTL-REQUEST-TYPE = SPACES
029500         DISPLAY DQ009
029600         PERFORM ZZ900-ABEND-RUN
029700     END-IF.
029800     IF DQ-CTL-START-DATE = ZERO OR DQ-CTL-END-DATE = ZERO
029900         DISPLAY DQ010
030000         PERFORM ZZ900-ABEND-RUN
030100     END-IF.
030200     IF DQ-CTL-TREND-THRESHOLD > 100.00
030300         DISPLAY DQ004
030400         PERFORM ZZ900-ABEND-RUN
030500     END-IF.
030600*
030700 AA015-VALIDATE-WINDOW    SECTION.
030800**********************************
030900*    03/12/90 MPH - TREND NEEDS A REAL BASELINE, SO A WEEK IS THE
031000*    SHORTEST WINDOW WE WILL SPLIT IN TWO.
031100     IF DQ-WS-DAYS-BETWEEN < 7
031200         DISPLAY DQ006
031300         PERFORM ZZ900-ABEND-RUN
031400     END-IF.
031500     IF DQ-WS-DAYS-BETWEEN < 13 OR DQ-WS-DAYS-BETWEEN > 15
031600         DISPLAY DQ007
031700     END-IF.
031800     IF DQ-CTL-REQUEST-TYPE NOT = "HOURLY"
031900         DISPLAY DQ008
032000     END-IF.
032100*
032200 AA020-LOAD-DEVICES       SECTION.
032300**********************************
032400     OPEN INPUT DQ-DEVICES.
032500     IF DQ-DEV-STATUS NOT = "00"
032600         DISPLAY DQ002
032700         PERFORM ZZ900-ABEND-RUN
032800     END-IF.
032900     MOVE ZERO TO DQ-WS-DEV-COUNT.
033000     PERFORM AA021-READ-ONE-DEVICE UNTIL DQ-DEV-STATUS NOT = "00".
033100     CLOSE DQ-DEVICES.
033200     IF DQ-WS-DEV-COUNT = ZERO
033300         DISPLAY DQ002
033400         PERFORM ZZ900-ABEND-RUN
033500     END-IF.
033600*
033700 AA021-READ-ONE-DEVICE    SECTION.
033800**********************************
033900     READ DQ-DEVICES
034000         AT END
034100             NEXT SENTENCE
034200     NOT AT END
034300         ADD 1 TO DQ-WS-DEV-COUNT
034400         MOVE DQ-DEV-DEVICE-ID   TO
034500             DQ-WS-DEV-TAB-ID (DQ-WS-DEV-COUNT)
034600         MOVE DQ-DEV-DEVICE-NAME TO
034700             DQ-WS-DEV-TAB-NAME (DQ-WS-DEV-COUNT)
034800         MOVE DQ-DEV-PARAM-KEY   TO
034900             DQ-WS-DEV-TAB-PARAM (DQ-WS-DEV-COUNT)
035000     END-READ.
035100*
035200 AA025-SEARCH-DEVICE      SECTION.
035300**********************************
035400     MOVE "N" TO DQ-WS-FOUND-SW.
035500     PERFORM AA026-TEST-ONE-DEVICE
035600         VARYING DQ-WS-DEV-IX FROM 1 BY 1
035700         UNTIL DQ-WS-DEV-IX > DQ-WS-DEV-COUNT
035800         OR DQ-WS-FOUND.
035900*
036000 AA026-TEST-ONE-DEVICE    SECTION.
036100**********************************
036200     IF DQ-WS-DEV-TAB-ID (DQ-WS-DEV-IX) = DQ-WS-SAV-DEV-ID AND
036300         DQ-WS-DEV-TAB-PARAM (DQ-WS-DEV-IX) = DQ-WS-SAV-PARAM
036400         MOVE "Y" TO DQ-WS-FOUND-SW
036500     END-IF.
036600*
036700 AA030-PROCESS-READINGS   SECTION.
036800**********************************
036900     OPEN INPUT DQ-READINGS.
037000     IF DQ-RDG-STATUS NOT = "00"
037100         DISPLAY DQ003
037200         PERFORM ZZ900-ABEND-RUN
037300     END-IF.
037400     OPEN OUTPUT DQ-TREND-OUT.
037500     IF DQ-TOT-STATUS NOT = "00"
037600         DISPLAY SY001 " - TREND DETAIL OPEN " DQ-TOT-STATUS
037700         PERFORM ZZ900-ABEND-RUN
037800     END-IF.
037900     PERFORM AA031-READ-ONE-READING.
038000     PERFORM AA032-HANDLE-ONE-READING UNTIL DQ-WS-RDG-EOF.
038100     IF DQ-WS-GROUP-ACTIVE
038200         PERFORM AA040-FINISH-GROUP
038300     END-IF.
038400     CLOSE DQ-READINGS DQ-TREND-OUT.
038500*
038600 AA031-READ-ONE-READING   SECTION.
038700**********************************
038800     READ DQ-READINGS
038900         AT END
039000             SET DQ-WS-RDG-EOF TO TRUE
039100     NOT AT END
039200         MOVE DQ-RDG-DEVICE-ID   TO DQ-WS-SAV-DEV-ID
039300         MOVE DQ-RDG-DEVICE-NAME TO DQ-WS-SAV-DEV-NAME
039400         MOVE DQ-RDG-PARAM-KEY   TO DQ-WS-SAV-PARAM
039500         MOVE DQ-RDG-READ-VALUE  TO DQ-WS-SAV-VALUE
039600         PERFORM ZZ080-ADJUST-TIMESTAMP
039700         PERFORM ZZ090-COMPUTE-HOUR-INDEX
039800         MOVE DQ-WS-ADJ-COMPOUND TO DQ-WS-SAV-ADJ-TS
039900     END-READ.
040000*
040100 AA032-HANDLE-ONE-READING SECTION.
040200**********************************
040300     IF DQ-WS-SAV-ADJ-TS < DQ-WS-WINDOW-START-COMP OR
040400         DQ-WS-SAV-ADJ-TS > DQ-WS-WINDOW-END-COMP
040500         ADD 1 TO DQ-WS-SKIP-CNT
040600         PERFORM AA031-READ-ONE-READING
040700         GO TO AA032-EXIT
040800     END-IF.
040900     PERFORM AA025-SEARCH-DEVICE.
041000     IF DQ-WS-NOT-FOUND
041100         DISPLAY DQ005 " " DQ-WS-SAV-DEV-ID " " DQ-WS-SAV-PARAM
041200         ADD 1 TO DQ-WS-SKIP-CNT
041300         PERFORM AA031-READ-ONE-READING
041400         GO TO AA032-EXIT
041500     END-IF.
041600     IF DQ-WS-GROUP-ACTIVE
041700         IF DQ-WS-SAV-DEV-ID NOT = DQ-WS-CUR-DEV-ID OR
041800             DQ-WS-SAV-PARAM NOT = DQ-WS-CUR-PARAM
041900             PERFORM AA040-FINISH-GROUP
042000             PERFORM AA035-START-NEW-GROUP
042100         END-IF
042200     ELSE
042300         PERFORM AA035-START-NEW-GROUP
042400     END-IF.
042500     ADD 1 TO DQ-WS-GRP-COUNT.
042600     MOVE DQ-WS-SAV-ADJ-TS TO
042700         DQ-WS-GRP-TS (DQ-WS-GRP-COUNT).
042800     MOVE DQ-WS-SAV-HRIDX  TO
042900         DQ-WS-GRP-HRIDX (DQ-WS-GRP-COUNT).
043000     MOVE DQ-WS-SAV-VALUE  TO
043100         DQ-WS-GRP-VALUE (DQ-WS-GRP-COUNT).
043200     PERFORM AA031-READ-ONE-READING.
043300 AA032-EXIT.
043400     EXIT.
043500*
043600 AA035-START-NEW-GROUP    SECTION.
043700**********************************
043800     MOVE DQ-WS-SAV-DEV-ID   TO DQ-WS-CUR-DEV-ID.
043900     MOVE DQ-WS-SAV-DEV-NAME TO DQ-WS-CUR-DEV-NAME.
044000     MOVE DQ-WS-SAV-PARAM    TO DQ-WS-CUR-PARAM.
044100     MOVE "Y" TO DQ-WS-CUR-ACTIVE-SW.
044200     MOVE ZERO TO DQ-WS-GRP-COUNT.
044300*
044400 AA040-FINISH-GROUP       SECTION.
044500**********************************
044600*    14/02/89 RJT - MIDPOINT COMES FROM THIS GROUP'S OWN FIRST AND
044700*    LAST READING, NOT THE CONTROL-RECORD WINDOW.
044800     MOVE DQ-WS-GRP-HRIDX (1) TO DQ-WS-FIRST-HRIDX.
044900     MOVE DQ-WS-GRP-HRIDX (DQ-WS-GRP-COUNT) TO DQ-WS-LAST-HRIDX.
045000     COMPUTE DQ-WS-MIDPOINT-HRS = DQ-WS-FIRST-HRIDX +
045100         (DQ-WS-LAST-HRIDX - DQ-WS-FIRST-HRIDX) / 2.
045200     MOVE ZERO TO DQ-WS-P1-TOTAL DQ-WS-P1-COUNT
045300         DQ-WS-P1-MIN DQ-WS-P1-MAX.
045400     MOVE ZERO TO DQ-WS-P2-TOTAL DQ-WS-P2-COUNT
045500         DQ-WS-P2-MIN DQ-WS-P2-MAX.
045600     MOVE "N" TO DQ-WS-P1-ANY-SW.
045700     MOVE "N" TO DQ-WS-P2-ANY-SW.
045800     PERFORM AA041-SPLIT-ONE-READING
045900         VARYING DQ-WS-GRP-IX FROM 1 BY 1
046000         UNTIL DQ-WS-GRP-IX > DQ-WS-GRP-COUNT.
046100     IF DQ-WS-P1-COUNT = ZERO
046200         MOVE ZERO TO DQ-WS-P1-AVG
046300     ELSE
046400         COMPUTE DQ-WS-P1-AVG ROUNDED = DQ-WS-P1-TOTAL / DQ-WS-P1-COUNT
046500     END-IF.
046600     IF DQ-WS-P2-COUNT = ZERO
046700         MOVE ZERO TO DQ-WS-P2-AVG
046800     ELSE
046900         COMPUTE DQ-WS-P2-AVG ROUNDED = DQ-WS-P2-TOTAL / DQ-WS-P2-COUNT
047000     END-IF.
047100     PERFORM AA045-CLASSIFY-TREND.
047200     PERFORM AA046-ACCUM-REPORT-STATS.
047300     PERFORM AA050-WRITE-DETAIL.
047400     IF DQ-TRD-IS-FLAGGED = "Y"
047500         PERFORM AA055-ADD-FLAGGED-ENTRY
047600     END-IF.
047700     ADD 1 TO DQ-WS-RPT-DEV-CNT.
047800     MOVE "N" TO DQ-WS-CUR-ACTIVE-SW.
047900*
048000 AA041-SPLIT-ONE-READING  SECTION.
048100**********************************
048200     IF DQ-WS-GRP-HRIDX (DQ-WS-GRP-IX) > DQ-WS-MIDPOINT-HRS
048300         GO TO AA041-PERIOD-2
048400     END-IF.
048500     ADD DQ-WS-GRP-VALUE (DQ-WS-GRP-IX) TO DQ-WS-P1-TOTAL.
048600     ADD 1 TO DQ-WS-P1-COUNT.
048700     IF NOT DQ-WS-P1-ANY
048800         MOVE DQ-WS-GRP-VALUE (DQ-WS-GRP-IX) TO DQ-WS-P1-MIN
048900         MOVE DQ-WS-GRP-VALUE (DQ-WS-GRP-IX) TO DQ-WS-P1-MAX
049000         SET DQ-WS-P1-ANY TO TRUE
049100     ELSE
049200         IF DQ-WS-GRP-VALUE (DQ-WS-GRP-IX) < DQ-WS-P1-MIN
049300             MOVE DQ-WS-GRP-VALUE (DQ-WS-GRP-IX) TO DQ-WS-P1-MIN
049400         END-IF
049500         IF DQ-WS-GRP-VALUE (DQ-WS-GRP-IX) > DQ-WS-P1-MAX
049600             MOVE DQ-WS-GRP-VALUE (DQ-WS-GRP-IX) TO DQ-WS-P1-MAX
049700         END-IF
049800     END-IF.
049900     GO TO AA041-EXIT.
050000 AA041-PERIOD-2.
050100     ADD DQ-WS-GRP-VALUE (DQ-WS-GRP-IX) TO DQ-WS-P2-TOTAL.
050200     ADD 1 TO DQ-WS-P2-COUNT.
050300     IF NOT DQ-WS-P2-ANY
050400         MOVE DQ-WS-GRP-VALUE (DQ-WS-GRP-IX) TO DQ-WS-P2-MIN
050500         MOVE DQ-WS-GRP-VALUE (DQ-WS-GRP-IX) TO DQ-WS-P2-MAX
050600         SET DQ-WS-P2-ANY TO TRUE
050700     ELSE
050800         IF DQ-WS-GRP-VALUE (DQ-WS-GRP-IX) < DQ-WS-P2-MIN
050900             MOVE DQ-WS-GRP-VALUE (DQ-WS-GRP-IX) TO DQ-WS-P2-MIN
051000         END-IF
051100         IF DQ-WS-GRP-VALUE (DQ-WS-GRP-IX) > DQ-WS-P2-MAX
051200             MOVE DQ-WS-GRP-VALUE (DQ-WS-GRP-IX) TO DQ-WS-P2-MAX
051300         END-IF
051400     END-IF.
051500 AA041-EXIT.
051600     EXIT.
051700*
051800 AA045-CLASSIFY-TREND     SECTION.
051900**********************************
052000     MOVE DQ-CTL-CLIENT-NAME  TO DQ-TRD-CLIENT-NAME.
052100     MOVE DQ-WS-CUR-DEV-ID    TO DQ-TRD-DEVICE-ID.
052200     MOVE DQ-WS-CUR-DEV-NAME  TO DQ-TRD-DEVICE-NAME.
052300     MOVE DQ-WS-CUR-PARAM     TO DQ-TRD-PARAM-KEY.
052400     MOVE DQ-CTL-TREND-THRESHOLD TO DQ-TRD-THRESHOLD-USED.
052500     MOVE DQ-WS-GRP-COUNT     TO DQ-TRD-TOTAL-POINTS.
052600*    06/03/26 MPH - TOTAL/MIN/MAX STORE AT TWO DECIMALS, ROUNDED
052700*    HALF-UP FROM THE FOUR-DECIMAL WORKING FIGURES BELOW - A PLAIN
052800*    MOVE WOULD JUST TRUNCATE THE THIRD AND FOURTH DECIMAL DIGITS.
052900     COMPUTE DQ-TRD-P1-TOTAL ROUNDED = DQ-WS-P1-TOTAL.
053000     COMPUTE DQ-TRD-P1-AVG   ROUNDED = DQ-WS-P1-AVG.
053100     MOVE DQ-WS-P1-COUNT      TO DQ-TRD-P1-COUNT.
053200     COMPUTE DQ-TRD-P1-MIN   ROUNDED = DQ-WS-P1-MIN.
053300     COMPUTE DQ-TRD-P1-MAX   ROUNDED = DQ-WS-P1-MAX.
053400     COMPUTE DQ-TRD-P2-TOTAL ROUNDED = DQ-WS-P2-TOTAL.
053500     COMPUTE DQ-TRD-P2-AVG   ROUNDED = DQ-WS-P2-AVG.
053600     MOVE DQ-WS-P2-COUNT      TO DQ-TRD-P2-COUNT.
053700     COMPUTE DQ-TRD-P2-MIN   ROUNDED = DQ-WS-P2-MIN.
053800     COMPUTE DQ-TRD-P2-MAX   ROUNDED = DQ-WS-P2-MAX.
053900     COMPUTE DQ-TRD-ABS-DIFF ROUNDED = DQ-WS-P2-TOTAL -
054000         DQ-WS-P1-TOTAL.
054100     IF DQ-WS-P1-TOTAL = ZERO AND DQ-WS-P2-TOTAL = ZERO
054200         MOVE ZERO TO DQ-TRD-PCT-CHANGE
054300         MOVE "STABLE" TO DQ-TRD-DIRECTION
054400         MOVE "N" TO DQ-TRD-IS-FLAGGED
054500     ELSE
054600         IF DQ-WS-P1-TOTAL = ZERO
054700             MOVE 999.99 TO DQ-TRD-PCT-CHANGE
054800             MOVE "SIGNIFICANT-INCREASE" TO DQ-TRD-DIRECTION
054900             MOVE "Y" TO DQ-TRD-IS-FLAGGED
055000         ELSE
055100             COMPUTE DQ-TRD-PCT-CHANGE ROUNDED =
055200                 (DQ-WS-P2-TOTAL - DQ-WS-P1-TOTAL) / DQ-WS-P1-TOTAL * 100
055300             IF DQ-TRD-PCT-CHANGE > DQ-CTL-TREND-THRESHOLD
055400                 MOVE "INCREASING" TO DQ-TRD-DIRECTION
055500                 MOVE "Y" TO DQ-TRD-IS-FLAGGED
055600             ELSE
055700                 IF DQ-TRD-PCT-CHANGE < (DQ-CTL-TREND-THRESHOLD * -1)
055800                     MOVE "DECREASING" TO DQ-TRD-DIRECTION
055900                     MOVE "Y" TO DQ-TRD-IS-FLAGGED
056000                 ELSE
056100                     MOVE "STABLE" TO DQ-TRD-DIRECTION
056200                     MOVE "N" TO DQ-TRD-IS-FLAGGED
056300                 END-IF
056400             END-IF
056500         END-IF
056600     END-IF.
056700*
056800 AA046-ACCUM-REPORT-STATS SECTION.
056900**********************************
057000     IF DQ-TRD-DIRECTION = "STABLE"
057100         ADD 1 TO DQ-WS-RPT-STABLE-CNT
057200     END-IF.
057300     IF DQ-TRD-DIRECTION = "INCREASING"
057400         ADD 1 TO DQ-WS-RPT-INC-CNT
057500     END-IF.
057600     IF DQ-TRD-DIRECTION = "DECREASING"
057700         ADD 1 TO DQ-WS-RPT-DEC-CNT
057800     END-IF.
057900     IF DQ-TRD-DIRECTION = "SIGNIFICANT-INCREASE"
058000         ADD 1 TO DQ-WS-RPT-SIGINC-CNT
058100     END-IF.
058200     IF DQ-TRD-PCT-CHANGE < ZERO
058300         COMPUTE DQ-WS-ABSCHG-WORK = DQ-TRD-PCT-CHANGE * -1
058400     ELSE
058500         MOVE DQ-TRD-PCT-CHANGE TO DQ-WS-ABSCHG-WORK
058600     END-IF.
058700     IF DQ-TRD-IS-FLAGGED = "Y"
058800         ADD 1 TO DQ-WS-RPT-FLAG-CNT
058900         ADD DQ-WS-ABSCHG-WORK TO DQ-WS-RPT-SUM-ABSCHG
059000     END-IF.
059100     IF DQ-TRD-PCT-CHANGE NOT = 999.99
059200         ADD DQ-TRD-PCT-CHANGE TO DQ-WS-RPT-SUM-CHGOK
059300         ADD 1 TO DQ-WS-RPT-CHGOK-CNT
059400         IF NOT DQ-WS-RPT-CHGOK-SET
059500             MOVE DQ-TRD-PCT-CHANGE TO DQ-WS-RPT-MAX-CHGOK
059600             MOVE DQ-TRD-PCT-CHANGE TO DQ-WS-RPT-MIN-CHGOK
059700             SET DQ-WS-RPT-CHGOK-SET TO TRUE
059800         ELSE
059900             IF DQ-TRD-PCT-CHANGE > DQ-WS-RPT-MAX-CHGOK
060000                 MOVE DQ-TRD-PCT-CHANGE TO DQ-WS-RPT-MAX-CHGOK
060100             END-IF
060200             IF DQ-TRD-PCT-CHANGE < DQ-WS-RPT-MIN-CHGOK
060300                 MOVE DQ-TRD-PCT-CHANGE TO DQ-WS-RPT-MIN-CHGOK
060400             END-IF
060500         END-IF
060600     END-IF.
060700*
060800 AA050-WRITE-DETAIL       SECTION.
060900**********************************
061000     WRITE DQ-TREND-RECORD.
061100     IF DQ-TOT-STATUS NOT = "00"
061200         DISPLAY SY001 " - TREND DETAIL WRITE " DQ-TOT-STATUS
061300         PERFORM ZZ900-ABEND-RUN
061400     END-IF.
061500*
061600 AA055-ADD-FLAGGED-ENTRY  SECTION.
061700**********************************
061800     ADD 1 TO DQ-WS-FLG-COUNT.
061900     MOVE DQ-TRD-DEVICE-ID   TO
062000         DQ-WS-FLG-DEV-ID (DQ-WS-FLG-COUNT).
062100     MOVE DQ-TRD-DEVICE-NAME TO
062200         DQ-WS-FLG-DEV-NAME (DQ-WS-FLG-COUNT).
062300     MOVE DQ-TRD-PARAM-KEY   TO
062400         DQ-WS-FLG-PARAM (DQ-WS-FLG-COUNT).
062500     MOVE DQ-TRD-PCT-CHANGE  TO
062600         DQ-WS-FLG-PCTCHG (DQ-WS-FLG-COUNT).
062700     MOVE DQ-WS-ABSCHG-WORK  TO
062800         DQ-WS-FLG-ABSCHG (DQ-WS-FLG-COUNT).
062900     MOVE DQ-TRD-DIRECTION   TO
063000         DQ-WS-FLG-DIRECTION (DQ-WS-FLG-COUNT).
063100*
063200 ZZ060-WRITE-REPORT       SECTION.
063300**********************************
063400     OPEN OUTPUT DQ-TREND-RPT.
063500     IF DQ-TRP-STATUS NOT = "00"
063600         DISPLAY SY001 " - TREND REPORT OPEN " DQ-TRP-STATUS
063700         PERFORM ZZ900-ABEND-RUN
063800     END-IF.
063900     PERFORM ZZ061-SORT-FLAGGED.
064000     PERFORM ZZ062-RPT-HEADER.
064100     PERFORM ZZ063-RPT-SUMMARY.
064200     PERFORM ZZ064-RPT-FLAGGED.
064300     PERFORM ZZ065-RPT-FINDINGS.
064400     PERFORM ZZ066-RPT-METHOD.
064500     CLOSE DQ-TREND-RPT.
064600*
064700 ZZ061-SORT-FLAGGED       SECTION.
064800**********************************
064900*    30/01/93 MPH - BUBBLE SORT, DESCENDING ON |CHANGE| SO THE
065000*    BIGGEST MOVERS HEAD THE REPORT.
065100     IF DQ-WS-FLG-COUNT < 2
065200         GO TO ZZ061-EXIT
065300     END-IF.
065400     PERFORM ZZ061-OUTER-PASS
065500         VARYING DQ-WS-SI FROM 1 BY 1
065600         UNTIL DQ-WS-SI > DQ-WS-FLG-COUNT - 1.
065700 ZZ061-EXIT.
065800     EXIT.
065900*
066000 ZZ061-OUTER-PASS         SECTION.
066100**********************************
066200     PERFORM ZZ061-INNER-PASS
066300         VARYING DQ-WS-SJ FROM 1 BY 1
066400         UNTIL DQ-WS-SJ > DQ-WS-FLG-COUNT - DQ-WS-SI.
066500*
066600 ZZ061-INNER-PASS         SECTION.
066700**********************************
066800     IF DQ-WS-FLG-ABSCHG (DQ-WS-SJ) <
066900         DQ-WS-FLG-ABSCHG (DQ-WS-SJ + 1)
067000         MOVE DQ-WS-FLG-ENTRY (DQ-WS-SJ)     TO DQ-WS-FLAG-ENTRY-HOLD
067100         MOVE DQ-WS-FLG-ENTRY (DQ-WS-SJ + 1) TO
067200             DQ-WS-FLG-ENTRY (DQ-WS-SJ)
067300         MOVE DQ-WS-FLAG-ENTRY-HOLD TO
067400             DQ-WS-FLG-ENTRY (DQ-WS-SJ + 1)
067500     END-IF.
067600*
067700 ZZ062-RPT-HEADER         SECTION.
067800**********************************
067900     MOVE ALL "=" TO DQ-TRD-RPT-TEXT.
068000     WRITE DQ-TRD-RPT-RECORD.
068100     MOVE SPACES TO DQ-TRD-RPT-TEXT.
068200     STRING "WEEKLY ENERGY TREND REPORT - "
068300         DQ-CTL-CLIENT-NAME DELIMITED BY SIZE
068400         INTO DQ-TRD-RPT-TEXT.
068500     WRITE DQ-TRD-RPT-RECORD.
068600     MOVE DQ-CTL-START-DATE TO DQ-WS-ED-DATE9.
068700     MOVE DQ-WS-ED-WD-CCYY TO DQ-WS-ED-DATE-CCYY.
068800     MOVE DQ-WS-ED-WD-MM   TO DQ-WS-ED-DATE-MM.
068900     MOVE DQ-WS-ED-WD-DD   TO DQ-WS-ED-DATE-DD.
069000     STRING "PERIOD START: " DQ-WS-ED-DATE-CCYY "-"
069100         DQ-WS-ED-DATE-MM "-" DQ-WS-ED-DATE-DD
069200         DELIMITED BY SIZE INTO DQ-TRD-RPT-TEXT.
069300     WRITE DQ-TRD-RPT-RECORD.
069400     MOVE DQ-CTL-END-DATE TO DQ-WS-ED-DATE9.
069500     MOVE DQ-WS-ED-WD-CCYY TO DQ-WS-ED-DATE-CCYY.
069600     MOVE DQ-WS-ED-WD-MM   TO DQ-WS-ED-DATE-MM.
069700     MOVE DQ-WS-ED-WD-DD   TO DQ-WS-ED-DATE-DD.
069800     STRING "PERIOD END:   " DQ-WS-ED-DATE-CCYY "-"
069900         DQ-WS-ED-DATE-MM "-" DQ-WS-ED-DATE-DD
070000         DELIMITED BY SIZE INTO DQ-TRD-RPT-TEXT.
070100     WRITE DQ-TRD-RPT-RECORD.
070200     MOVE DQ-CTL-TREND-THRESHOLD TO DQ-WS-ED-PCT.
070300     STRING "TREND THRESHOLD: " DQ-WS-ED-PCT " PCT"
070400         DELIMITED BY SIZE INTO DQ-TRD-RPT-TEXT.
070500     WRITE DQ-TRD-RPT-RECORD.
070600     MOVE DQ-WS-RPT-DEV-CNT TO DQ-WS-ED-CNT5.
070700     STRING "DEVICE/PARAMETER GROUPS ANALYSED: " DQ-WS-ED-CNT5
070800         DELIMITED BY SIZE INTO DQ-TRD-RPT-TEXT.
070900     WRITE DQ-TRD-RPT-RECORD.
071000     MOVE ALL "=" TO DQ-TRD-RPT-TEXT.
071100     WRITE DQ-TRD-RPT-RECORD.
071200*
071300 ZZ063-RPT-SUMMARY        SECTION.
071400**********************************
071500     MOVE SPACES TO DQ-TRD-RPT-TEXT.
071600     STRING "EXECUTIVE SUMMARY" DELIMITED BY SIZE
071700         INTO DQ-TRD-RPT-TEXT.
071800     WRITE DQ-TRD-RPT-RECORD.
071900     MOVE DQ-WS-RPT-FLAG-CNT TO DQ-WS-ED-CNT5.
072000     STRING "GROUPS FLAGGED FOR REVIEW: " DQ-WS-ED-CNT5
072100         DELIMITED BY SIZE INTO DQ-TRD-RPT-TEXT.
072200     WRITE DQ-TRD-RPT-RECORD.
072300     IF DQ-WS-RPT-FLAG-CNT = ZERO
072400         MOVE ZERO TO DQ-WS-ED-PCT
072500     ELSE
072600         COMPUTE DQ-WS-ED-PCT ROUNDED =
072700             DQ-WS-RPT-SUM-ABSCHG / DQ-WS-RPT-FLAG-CNT
072800     END-IF.
072900     STRING "AVERAGE |CHANGE| AMONG FLAGGED: "
073000         DQ-WS-ED-PCT " PCT" DELIMITED BY SIZE
073100         INTO DQ-TRD-RPT-TEXT.
073200     WRITE DQ-TRD-RPT-RECORD.
073300     IF DQ-WS-RPT-CHGOK-CNT = ZERO
073400         MOVE ZERO TO DQ-WS-ED-PCT
073500     ELSE
073600         COMPUTE DQ-WS-ED-PCT ROUNDED =
073700             DQ-WS-RPT-SUM-CHGOK / DQ-WS-RPT-CHGOK-CNT
073800     END-IF.
073900     STRING "OVERALL AVERAGE CHANGE (EXCL. SENTINELS): "
074000         DQ-WS-ED-PCT " PCT" DELIMITED BY SIZE
074100         INTO DQ-TRD-RPT-TEXT.
074200     WRITE DQ-TRD-RPT-RECORD.
074300*
074400 ZZ064-RPT-FLAGGED        SECTION.
074500**********************************
074600     MOVE SPACES TO DQ-TRD-RPT-TEXT.
074700     WRITE DQ-TRD-RPT-RECORD.
074800     STRING "FLAGGED DEVICE/PARAMETER GROUPS (LARGEST CHANGE FIRST)"
074900         DELIMITED BY SIZE INTO DQ-TRD-RPT-TEXT.
075000     WRITE DQ-TRD-RPT-RECORD.
075100     IF DQ-WS-FLG-COUNT = ZERO
075200         MOVE SPACES TO DQ-TRD-RPT-TEXT
075300         STRING "NONE - NO SIGNIFICANT PERIOD-ON-PERIOD CHANGE."
075400             DELIMITED BY SIZE INTO DQ-TRD-RPT-TEXT
075500         WRITE DQ-TRD-RPT-RECORD
075600     ELSE
075700         PERFORM ZZ064-ONE-FLAGGED-LINE
075800             VARYING DQ-WS-FLG-IX FROM 1 BY 1
075900             UNTIL DQ-WS-FLG-IX > DQ-WS-FLG-COUNT
076000     END-IF.
076100*
076200 ZZ064-ONE-FLAGGED-LINE   SECTION.
076300**********************************
076400     MOVE DQ-WS-FLG-PCTCHG (DQ-WS-FLG-IX) TO DQ-WS-ED-PCT.
076500     MOVE SPACES TO DQ-TRD-RPT-TEXT.
076600     STRING DQ-WS-FLG-DEV-ID (DQ-WS-FLG-IX) " "
076700         DQ-WS-FLG-DEV-NAME (DQ-WS-FLG-IX) " "
076800         DQ-WS-FLG-PARAM (DQ-WS-FLG-IX) " - "
076900         DQ-WS-ED-PCT " PCT - "
077000         DQ-WS-FLG-DIRECTION (DQ-WS-FLG-IX) DELIMITED BY SIZE
077100         INTO DQ-TRD-RPT-TEXT.
077200     WRITE DQ-TRD-RPT-RECORD.
077300*
077400 ZZ065-RPT-FINDINGS       SECTION.
077500**********************************
077600     MOVE SPACES TO DQ-TRD-RPT-TEXT.
077700     WRITE DQ-TRD-RPT-RECORD.
077800     STRING "DIRECTION BREAKDOWN" DELIMITED BY SIZE
077900         INTO DQ-TRD-RPT-TEXT.
078000     WRITE DQ-TRD-RPT-RECORD.
078100     MOVE DQ-WS-RPT-STABLE-CNT TO DQ-WS-ED-CNT5.
078200     STRING "STABLE: " DQ-WS-ED-CNT5 " GROUPS"
078300         DELIMITED BY SIZE INTO DQ-TRD-RPT-TEXT.
078400     WRITE DQ-TRD-RPT-RECORD.
078500     MOVE DQ-WS-RPT-INC-CNT TO DQ-WS-ED-CNT5.
078600     STRING "INCREASING: " DQ-WS-ED-CNT5 " GROUPS"
078700         DELIMITED BY SIZE INTO DQ-TRD-RPT-TEXT.
078800     WRITE DQ-TRD-RPT-RECORD.
078900     MOVE DQ-WS-RPT-DEC-CNT TO DQ-WS-ED-CNT5.
079000     STRING "DECREASING: " DQ-WS-ED-CNT5 " GROUPS"
079100         DELIMITED BY SIZE INTO DQ-TRD-RPT-TEXT.
079200     WRITE DQ-TRD-RPT-RECORD.
079300     MOVE DQ-WS-RPT-SIGINC-CNT TO DQ-WS-ED-CNT5.
079400     STRING "SIGNIFICANT INCREASE (ZERO BASE): " DQ-WS-ED-CNT5
079500         " GROUPS" DELIMITED BY SIZE INTO DQ-TRD-RPT-TEXT.
079600     WRITE DQ-TRD-RPT-RECORD.
079700*
079800 ZZ066-RPT-METHOD         SECTION.
079900**********************************
080000     MOVE SPACES TO DQ-TRD-RPT-TEXT.
080100     WRITE DQ-TRD-RPT-RECORD.
080200     STRING "METHODOLOGY" DELIMITED BY SIZE INTO DQ-TRD-RPT-TEXT.
080300     WRITE DQ-TRD-RPT-RECORD.
080400     MOVE SPACES TO DQ-TRD-RPT-TEXT.
080500     STRING "EACH GROUP'S OWN READINGS ARE SPLIT AT THEIR MIDPOINT"
080600         DELIMITED BY SIZE INTO DQ-TRD-RPT-TEXT.
080700     WRITE DQ-TRD-RPT-RECORD.
080800     MOVE SPACES TO DQ-TRD-RPT-TEXT.
080900     STRING "TIMESTAMP; PERIOD CHANGE = (PERIOD2-PERIOD1)/PERIOD1*100."
081000         DELIMITED BY SIZE INTO DQ-TRD-RPT-TEXT.
081100     WRITE DQ-TRD-RPT-RECORD.
081200     MOVE SPACES TO DQ-TRD-RPT-TEXT.
081300     STRING "A ZERO PERIOD-1 BASE WITH NON-ZERO PERIOD-2 IS SHOWN AS"
081400         DELIMITED BY SIZE INTO DQ-TRD-RPT-TEXT.
081500     WRITE DQ-TRD-RPT-RECORD.
081600     MOVE SPACES TO DQ-TRD-RPT-TEXT.
081700     STRING "999.99 (SENTINEL FOR AN INFINITE INCREASE)."
081800         DELIMITED BY SIZE INTO DQ-TRD-RPT-TEXT.
081900     WRITE DQ-TRD-RPT-RECORD.
082000     MOVE SPACES TO DQ-TRD-RPT-TEXT.
082100     WRITE DQ-TRD-RPT-RECORD.
082200     STRING "RECOMMENDATIONS" DELIMITED BY SIZE INTO DQ-TRD-RPT-TEXT.
082300     WRITE DQ-TRD-RPT-RECORD.
082400     MOVE SPACES TO DQ-TRD-RPT-TEXT.
082500     STRING "REVIEW METER COMMISSIONING DATES AND TARIFF CHANGES FOR"
082600         DELIMITED BY SIZE INTO DQ-TRD-RPT-TEXT.
082700     WRITE DQ-TRD-RPT-RECORD.
082800     MOVE SPACES TO DQ-TRD-RPT-TEXT.
082900     STRING "EVERY GROUP LISTED UNDER FLAGGED GROUPS ABOVE."
083000         DELIMITED BY SIZE INTO DQ-TRD-RPT-TEXT.
083100     WRITE DQ-TRD-RPT-RECORD.
083200     MOVE SPACES TO DQ-TRD-RPT-TEXT.
083300     WRITE DQ-TRD-RPT-RECORD.
083400     MOVE ALL "=" TO DQ-TRD-RPT-TEXT.
083500     WRITE DQ-TRD-RPT-RECORD.
083600     MOVE SPACES TO DQ-TRD-RPT-TEXT.
083700     STRING "END OF REPORT" DELIMITED BY SIZE INTO DQ-TRD-RPT-TEXT.
083800     WRITE DQ-TRD-RPT-RECORD.
083900*
084000 ZZ070-COMPUTE-WINDOW-BOUNDS SECTION.
084100**********************************
084200*    COUNTS WHOLE DAYS FROM START-DATE TO END-DATE A DAY AT A TIME -
084300*    NO JULIAN-DAY ARITHMETIC IN THIS SHOP, SEE ZZ076/ZZ077 BELOW.
084400     MOVE ZERO TO DQ-WS-DAYS-BETWEEN.
084500     MOVE DQ-CTL-START-DATE TO DQ-WS-ADJ-DATE9.
084600     PERFORM ZZ075-ADVANCE-CURSOR-DAY
084700         UNTIL DQ-WS-ADJ-DATE9 = DQ-CTL-END-DATE.
084800     COMPUTE DQ-WS-WIN-HOURS =
084900         DQ-WS-DAYS-BETWEEN * 24 + DQ-CTL-END-HH - DQ-CTL-START-HH.
085000     COMPUTE DQ-WS-WINDOW-START-COMP =
085100         DQ-CTL-START-DATE * 100 + DQ-CTL-START-HH.
085200     COMPUTE DQ-WS-WINDOW-END-COMP =
085300         DQ-CTL-END-DATE * 100 + DQ-CTL-END-HH.
085400*
085500 ZZ075-ADVANCE-CURSOR-DAY SECTION.
085600**********************************
085700     PERFORM ZZ076-BUMP-ADJ-DATE-BY-1.
085800     ADD 1 TO DQ-WS-DAYS-BETWEEN.
085900*
086000 ZZ076-BUMP-ADJ-DATE-BY-1 SECTION.
086100**********************************
086200     PERFORM ZZ077-CHECK-LEAP-YEAR.
086300     ADD 1 TO DQ-WS-ADJ-DD.
086400     IF DQ-WS-ADJ-DD > DQ-WS-DIM (DQ-WS-ADJ-MM)
086500         MOVE 1 TO DQ-WS-ADJ-DD
086600         ADD 1 TO DQ-WS-ADJ-MM
086700         IF DQ-WS-ADJ-MM > 12
086800             MOVE 1 TO DQ-WS-ADJ-MM
086900             ADD 1 TO DQ-WS-ADJ-CCYY
087000         END-IF
087100     END-IF.
087200*
087300 ZZ077-CHECK-LEAP-YEAR    SECTION.
087400**********************************
087500*    STANDARD GREGORIAN TEST - DIV BY 4 AND (NOT DIV 100 OR DIV 400).
087600     MOVE 28 TO DQ-WS-DIM (2).
087700     DIVIDE DQ-WS-ADJ-CCYY BY 4 GIVING DQ-WS-LEAP-Q
087800         REMAINDER DQ-WS-LEAP-R4.
087900     IF DQ-WS-LEAP-R4 = ZERO
088000         DIVIDE DQ-WS-ADJ-CCYY BY 100 GIVING DQ-WS-LEAP-Q
088100             REMAINDER DQ-WS-LEAP-R100
088200         IF DQ-WS-LEAP-R100 NOT = ZERO
088300             MOVE 29 TO DQ-WS-DIM (2)
088400         ELSE
088500             DIVIDE DQ-WS-ADJ-CCYY BY 400 GIVING DQ-WS-LEAP-Q
088600                 REMAINDER DQ-WS-LEAP-R400
088700             IF DQ-WS-LEAP-R400 = ZERO
088800                 MOVE 29 TO DQ-WS-DIM (2)
088900             END-IF
089000         END-IF
089100     END-IF.
089200*
089300 ZZ080-ADJUST-TIMESTAMP   SECTION.
089400**********************************
089500*    23/04/89 RJT - READING HOUR IS THE START OF THE HOUR THE METER
089600*    TOOK THE READING - WE TIME-STAMP IT TO THE HOUR IT COVERS.
089700     IF DQ-RDG-READ-HH = 23
089800         MOVE DQ-RDG-READ-DATE TO DQ-WS-ADJ-DATE9
089900         PERFORM ZZ076-BUMP-ADJ-DATE-BY-1
090000         MOVE ZERO TO DQ-WS-ADJ-HH
090100     ELSE
090200         MOVE DQ-RDG-READ-DATE TO DQ-WS-ADJ-DATE9
090300         COMPUTE DQ-WS-ADJ-HH = DQ-RDG-READ-HH + 1
090400     END-IF.
090500     COMPUTE DQ-WS-ADJ-COMPOUND =
090600         DQ-WS-ADJ-DATE9 * 100 + DQ-WS-ADJ-HH.
090700*
090800 ZZ090-COMPUTE-HOUR-INDEX SECTION.
090900**********************************
091000*    14/02/89 RJT - WORKS OUT HOW MANY WHOLE HOURS THIS READING
091100*    FALLS AFTER THE CONTROL RECORD'S WINDOW START - RE-USES THE
091200*    SAME DAY-AT-A-TIME CURSOR AS ZZ070, SO THE READING'S OWN
091300*    ADJUSTED DATE IS PARKED IN DQ-WS-HRIDX-TARGET WHILE IT RUNS.
091400     MOVE DQ-WS-ADJ-DATE9 TO DQ-WS-HRIDX-TARGET.
091500     MOVE DQ-CTL-START-DATE TO DQ-WS-ADJ-DATE9.
091600     MOVE ZERO TO DQ-WS-DAYS-BETWEEN.
091700     PERFORM ZZ075-ADVANCE-CURSOR-DAY
091800         UNTIL DQ-WS-ADJ-DATE9 = DQ-WS-HRIDX-TARGET.
091900     COMPUTE DQ-WS-SAV-HRIDX =
092000         DQ-WS-DAYS-BETWEEN * 24 + DQ-WS-ADJ-HH - DQ-CTL-START-HH.
092100*
092200 ZZ900-ABEND-RUN          SECTION.
092300**********************************
092400*    ABNORMAL END - DISPLAY AND RETURN TO CALLER (OR JCL IF TOP LVL).
092500     DISPLAY "DQTRDCHK - RUN TERMINATED ABNORMALLY."
092600     GOBACK.
092700*
