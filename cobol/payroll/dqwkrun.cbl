000100 IDENTIFICATION          DIVISION.
000200*================================
000300*
000400       PROGRAM-ID.       DQWKRUN.
000500***
000600       AUTHOR.           M. P. Henshaw.
000700***
000800       INSTALLATION.     Applewood Computers Ltd, Bureau Services.
000900***
001000       DATE-WRITTEN.     22/03/93.
001100***
001200       DATE-COMPILED.
001300***
001400       SECURITY.         Confidential - Applewood Computers Ltd, Bureau
001500                           Services clients only.  Not for release outside
001600                           the bureau without client's written consent.
001700***
001800*   Remarks.          Weekly Energy Data-Quality Driver.
001900*                     Runs the three data-quality checks (Quality, Trend,
002000*                     Out-of-Hours) one after another against the same
002100*                     control/device/readings files, then prints a banner
002200*                     of the six files produced.  Replaces the old three
002300*                     separate job steps with one run so the bureau only
002400*                     has to schedule and check one job.
002500***
002600*   Version.          See Prog-Name in WS.
002700***
002800*   Called Modules.   DQUALCHK, DQTRDCHK, DQOHRCHK.
002900***
003000*   Functions Used.   None.
003100***
003200*   Files used :      None directly - each called check opens its
003300*                     own DQCONTRL/DQDEVICE/DQREADNG and writes its own
003400*                     result/report files.
003500***
003600*   Error messages used.
003700*     System wide:    None - a failing check abends itself and this
003800*                     driver carries on to the next check regardless.
003900***
004000*
004100**************************************************************
004200* Change Log.
004300*
004400* 22/03/93 MPH 0041 Created - one driver to chain the DQ module's
004500*                   checks so the bureau schedules one job, not
004600*                   three separate steps each with its own JCL.
004700* 09/11/94 MPH 0047 Added step banners to the operator log - the
004800*                   bureau could not tell which check was running
004900*                   when a step overran.
005000* 17/06/97 RJT 0058 Driver now carries on to the next check if
005100*                   one abends, rather than stopping the run -
005200*                   a bad control record for one check should
005300*                   not deny the client the other two reports.
005400* 11/02/99 SMW 0063 Y2K - confirmed the step-text table and all
005500*                   working fields in this driver hold no date
005600*                   data of their own; none of the four-digit
005700*                   century dates live here, they are all in
005800*                   the control record read by the called checks.
005900* 04/08/05 RJT 0081 Re-keyed CALL literals to upper case only -
006000*                   mixed case CALL names were tripping up the
006100*                   newer compiler on the test frame.
006200* 21/01/26 VBC 0110 Reviewed for the data-quality module's new
006300*                   Out-of-Hours check; added as the third step.
006400* 04/02/26 VBC 0115 Final banner now lists all six output files
006500*                   by name, at the operator's request, so the
006600*                   overnight log shows what was produced.
006700**************************************************************
006800*
006900 ENVIRONMENT              DIVISION.
007000*================================
007100*
007200 CONFIGURATION            SECTION.
007300 SPECIAL-NAMES.
007400     C01 IS TOP-OF-FORM.
007500*
007600 INPUT-OUTPUT             SECTION.
007700 FILE-CONTROL.
007800*    NO FILES OF ITS OWN - EACH CALLED CHECK OPENS AND CLOSES ITS
007900*    OWN FILES, AS DQUALCHK/DQTRDCHK/DQOHRCHK ARE EACH RUNNABLE
008000*    STAND-ALONE AS WELL AS UNDER THIS DRIVER.
008100*
008200 DATA                     DIVISION.
008300*================================
008400*
008500 WORKING-STORAGE          SECTION.
008600*-----------------------
008700 77  PROG-NAME                 PIC X(30) VALUE
008800     "DQWKRUN (V1.0.03)".
008900*
009000 01  DQ-WS-STEP-COUNTERS.
009100*    ALL COMP PER HOUSE STYLE FOR NON-MONEY, NON-FILE FIELDS - SEE
009200*    WSDQWRK.COB FOR THE SAME CONVENTION IN THE THREE CALLED CHECKS.
009300     03  DQ-WS-STEP-NO          PIC 9(1)   COMP.
009400     03  FILLER                 PIC X(9).
009500*
009600 01  DQ-WS-STEP-NO-ALPHA REDEFINES DQ-WS-STEP-COUNTERS.
009700*    DISPLAY-FORM VIEW OF THE STEP NUMBER FOR USE IN STRING
009800*    STATEMENTS, SINCE A COMP ITEM CANNOT BE STRUNG DIRECTLY.
009900     03  DQ-WS-STEP-NO-CHR     PIC X(1).
010000     03  FILLER                 PIC X(9).
010100*
010200 01  DQ-WS-BANNER-WORK.
010300     03  DQ-WS-BANNER-LINE     PIC X(79).
010400     03  FILLER                 PIC X(9).
010500*
010600 01  DQ-WS-REDEF-WORK.
010700*    THESE THREE REDEFINES EXIST PURELY SO THIS DRIVER CAN DISPLAY
010800*    THE STEP NUMBER BOTH AS A DIGIT AND AS ITS ROMAN-STYLE ORDINAL
010900*    TEXT WITHOUT A SEPARATE 88-LEVEL TABLE FOR EACH.
011000     03  DQ-WS-STEP-TEXT.
011100         05  DQ-WS-STEP-TEXT-1     PIC X(8)   VALUE "FIRST   ".
011200         05  DQ-WS-STEP-TEXT-2     PIC X(8)   VALUE "SECOND  ".
011300         05  DQ-WS-STEP-TEXT-3     PIC X(8)   VALUE "THIRD   ".
011400 01  DQ-WS-STEP-TEXT-TBL REDEFINES DQ-WS-STEP-TEXT.
011500     03  DQ-WS-STEP-TEXT-ENT   PIC X(8)   OCCURS 3.
011600*
011700 01  DQ-WS-BANNER-ALT REDEFINES DQ-WS-BANNER-WORK.
011800*    HALVES OF THE BANNER LINE - KEPT SEPARATE IN CASE A FUTURE
011900*    RELEASE WANTS A NARROWER SPLIT BANNER FOR A 40-COLUMN CONSOLE.
012000     03  DQ-WS-BANNER-HALF-1   PIC X(44).
012100     03  DQ-WS-BANNER-HALF-2   PIC X(44).
012200*
012300 PROCEDURE                DIVISION.
012400*================================
012500*
012600 AA000-MAIN                   SECTION.
012700 AA000-MAIN-PARA.
012800*    RUNS THE THREE CHECKS ONE AFTER ANOTHER.  EACH CHECK IS A
012900*    COMPLETE STAND-ALONE PROGRAM IN ITS OWN RIGHT (OPENS ITS OWN
013000*    FILES, VALIDATES ITS OWN CONTROL RECORD, GOBACKS ON COMPLETION
013100*    OR ON ITS OWN ABEND) SO THIS DRIVER DOES NOT PASS OR RECEIVE
013200*    ANY LINKAGE PARAMETERS - IT JUST CALLS THEM IN ORDER.
013300     DISPLAY "DQWKRUN - WEEKLY ENERGY DATA QUALITY RUN STARTING".
013400*
013500     MOVE 1 TO DQ-WS-STEP-NO.
013600     PERFORM AA010-STEP-BANNER.
013700     CALL "DQUALCHK".
013800     PERFORM AA015-STEP-FOOTER.
013900*
014000     MOVE 2 TO DQ-WS-STEP-NO.
014100     PERFORM AA010-STEP-BANNER.
014200     CALL "DQTRDCHK".
014300     PERFORM AA015-STEP-FOOTER.
014400*
014500     MOVE 3 TO DQ-WS-STEP-NO.
014600     PERFORM AA010-STEP-BANNER.
014700     CALL "DQOHRCHK".
014800     PERFORM AA015-STEP-FOOTER.
014900*
015000     PERFORM AA020-FINAL-BANNER.
015100     STOP RUN.
015200*
015300 AA010-STEP-BANNER.
015400*    09/11/94 MPH 0047 - ADDED SO THE OPERATOR CAN TELL WHICH CHECK
015500*    IS RUNNING FROM THE CONSOLE LOG ALONE.
015600*    SUBSCRIPT DQ-WS-STEP-NO IS 1/2/3 SO IT CAN INDEX STRAIGHT INTO
015700*    THE STEP-TEXT TABLE BUILT IN WORKING-STORAGE ABOVE.
015800     DISPLAY " ".
015900     MOVE SPACES TO DQ-WS-BANNER-LINE.
016000     STRING "--- " DQ-WS-STEP-TEXT-ENT (DQ-WS-STEP-NO)
016100         " CHECK ---" DELIMITED BY SIZE INTO DQ-WS-BANNER-LINE.
016200     DISPLAY DQ-WS-BANNER-LINE.
016300 AA010-EXIT.
016400         EXIT.
016500*
016600 AA015-STEP-FOOTER.
016700     MOVE SPACES TO DQ-WS-BANNER-LINE.
016800     STRING DQ-WS-STEP-TEXT-ENT (DQ-WS-STEP-NO)
016900         " CHECK COMPLETE" DELIMITED BY SIZE INTO DQ-WS-BANNER-LINE.
017000     DISPLAY DQ-WS-BANNER-LINE.
017100 AA015-EXIT.
017200         EXIT.
017300*
017400 AA020-FINAL-BANNER.
017500*    04/02/26 VBC 0115 - LISTS THE SIX FILES SO THE OPERATOR CAN SEE
017600*    AT A GLANCE WHAT THIS RUN SHOULD HAVE PRODUCED, WITHOUT HAVING
017700*    TO CHECK THREE SEPARATE JOB LOGS.
017800     DISPLAY " ".
017900     DISPLAY "DQWKRUN - WEEKLY ENERGY DATA QUALITY RUN COMPLETE".
018000     DISPLAY "FILES PRODUCED -".
018100     DISPLAY "  DQQUALOT    QUALITY DETAIL RECORDS".
018200     DISPLAY "  DQQUALRP    QUALITY TEXT REPORT".
018300     DISPLAY "  DQTRENDOT   TREND DETAIL RECORDS".
018400     DISPLAY "  DQTRENDRP   TREND TEXT REPORT".
018500     DISPLAY "  DQOOHROUT   OUT-OF-HOURS DETAIL RECORDS".
018600     DISPLAY "  DQOOHRRP    OUT-OF-HOURS TEXT REPORT".
018700 AA020-EXIT.
018800         EXIT.
018900*
