000100 IDENTIFICATION          DIVISION.
000200*================================
000300*
000400       PROGRAM-ID.       DQOHRCHK.
000500***
000600       AUTHOR.           R. J. Tregaskis.
000700***
000800       INSTALLATION.     Applewood Computers Ltd, Bureau Services.
000900***
001000       DATE-WRITTEN.     19/07/88.
001100***
001200       DATE-COMPILED.
001300***
001400       SECURITY.         Confidential - Applewood Computers Ltd, Bureau
001500                           Services clients only.  Not for release outside
001600                           the bureau without client's written consent.
001700***
001800*   Remarks.          Data-Quality Check - Out-of-Hours Analysis.
001900*                     Splits each device/parameter/day into working-hours
002000*                     (07 up to but not including 19) and out-of-hours
002100*                     consumption and flags days where out-of-hours use is
002200*                     excessive.  One of three checks run by the weekly
002300*                     driver DQWKRUN; may also be run stand-alone.
002400***
002500*   Version.          See Prog-Name in WS.
002600***
002700*   Called Modules.   None.
002800***
002900*   Functions Used.   None.
003000***
003100*   Files used :      DQCONTRL  Analysis control parameters.
003200*                     DQDEVICE  Device/parameter configuration.
003300*                     DQREADNG  Hourly meter readings, sorted.
003400*                     DQOOHROUT Out-of-hours result detail, one per
003500*                     flagged device/parameter/day.
003600*                     DQOOHRRP  Out-of-hours text summary report.
003700***
003800*   Error messages used.
003900*     System wide:    SY001.
004000*     Program specific: DQ004, DQ008, DQ009, DQ010, DQ002, DQ003, DQ001,
004100*                       DQ005.
004200***
004300*
004400**************************************************************
004500* Change Log.
004600*
004700* 19/07/88 RJT 0015 Created and tested against the Brampton
004800*                   Estates pilot extract.
004900* 02/03/90 RJT 0024 Working-hours window confirmed as 07 up to
005000*                   but not including 19, no weekend distinction -
005100*                   per client's own shift pattern, not ours.
005200* 11/09/91 MPH 0036 Days with zero total consumption now skipped
005300*                   outright rather than reported at 0 PCT.
005400* 14/03/94 RJT 0050 READ-VALUE widened with the readings file,
005500*                   big meters were overflowing the old PIC.
005600* 17/08/95 RJT 0066 Unknown device/parameter readings now
005700*                   counted and warned, not silently dropped.
005800* 20/05/97 MPH 0071 Severity band added to the flagged-day report
005900*                   line at the auditor's request - high/medium/
006000*                   low on the out-of-hours percentage.
006100* 11/02/99 SMW 0079 Y2K - confirmed all stored dates already
006200*                   carry a 4-digit century; no change needed
006300*                   to this program's date handling.
006400* 04/01/26 VBC 0114 Reworked for the new multi-client bureau
006500*                   run - client name now carried on every
006600*                   output record rather than held on the
006700*                   job card.
006800**************************************************************
006900*
007000 ENVIRONMENT              DIVISION.
007100*================================
007200*
007300 CONFIGURATION            SECTION.
007400 SPECIAL-NAMES.
007500     C01 IS TOP-OF-FORM.
007600*
007700 INPUT-OUTPUT             SECTION.
007800 FILE-CONTROL.
007900     SELECT DQ-CONTROL    ASSIGN TO "DQCONTRL"
008000         ORGANIZATION LINE SEQUENTIAL
008100         FILE STATUS  IS DQ-CTL-STATUS.
008200*
008300     SELECT DQ-DEVICES    ASSIGN TO "DQDEVICE"
008400         ORGANIZATION LINE SEQUENTIAL
008500         FILE STATUS  IS DQ-DEV-STATUS.
008600*
008700     SELECT DQ-READINGS   ASSIGN TO "DQREADNG"
008800         ORGANIZATION LINE SEQUENTIAL
008900         FILE STATUS  IS DQ-RDG-STATUS.
009000*
009100     SELECT DQ-OOHR-OUT   ASSIGN TO "DQOOHROUT"
009200         ORGANIZATION LINE SEQUENTIAL
009300         FILE STATUS  IS DQ-OOT-STATUS.
009400*
009500     SELECT DQ-OOHR-RPT   ASSIGN TO "DQOOHRRP"
009600         ORGANIZATION LINE SEQUENTIAL
009700         FILE STATUS  IS DQ-ORP-STATUS.
009800*
009900 DATA                     DIVISION.
010000*================================
010100*
010200 FILE SECTION.
010300*
010400 FD  DQ-CONTROL.
010500 COPY "wsdqctl.cob".
010600*
010700 FD  DQ-DEVICES.
010800 COPY "wsdqdev.cob".
010900*
011000 FD  DQ-READINGS.
011100 COPY "wsdqrdg.cob".
011200*
011300 FD  DQ-OOHR-OUT.
011400 COPY "wsdqooh.cob".
011500*
011600 FD  DQ-OOHR-RPT.
011700 01  DQ-OOH-RPT-RECORD.
011800     03  DQ-OOH-RPT-TEXT      PIC X(79).
011900     03  FILLER                PIC X(1).
012000*
012100 WORKING-STORAGE          SECTION.
012200*-----------------------
012300 77  PROG-NAME                 PIC X(30) VALUE
012400     "DQOHRCHK (V1.0.06)".
012500*
012600 COPY "wsdqwrk.cob".
012700*
012800 01  DQ-WS-FILE-STATUSES.
012900     03  DQ-CTL-STATUS         PIC XX    VALUE "00".
013000     03  DQ-DEV-STATUS         PIC XX    VALUE "00".
013100     03  DQ-RDG-STATUS         PIC XX    VALUE "00".
013200     03  DQ-OOT-STATUS         PIC XX    VALUE "00".
013300     03  DQ-ORP-STATUS         PIC XX    VALUE "00".
013400     03  FILLER                PIC X(9).
013500*
013600 01  DQ-WS-EOF-SWITCHES.
013700     03  DQ-WS-RDG-EOF-SW      PIC X     VALUE "N".
013800         88  DQ-WS-RDG-EOF                   VALUE "Y".
013900     03  FILLER                PIC X(9).
014000*
014100 01  DQ-WS-CURRENT-DAY.
014200*    THE BREAK IS ON DEVICE/PARAMETER/ANALYSIS-DATE, FINER THAN
014300*    THE OTHER TWO CHECKS WHICH WORK ACROSS THE WHOLE WINDOW.
014400     03  DQ-WS-CUR-DEV-ID      PIC 9(9).
014500     03  DQ-WS-CUR-DEV-NAME    PIC X(30).
014600     03  DQ-WS-CUR-PARAM       PIC X(12).
014700     03  DQ-WS-CUR-DATE        PIC 9(8).
014800     03  DQ-WS-CUR-ACTIVE-SW   PIC X     VALUE "N".
014900         88  DQ-WS-DAY-ACTIVE                VALUE "Y".
015000     03  FILLER                PIC X(9).
015100*
015200 01  DQ-WS-SAVED-READING.
015300*    HOLDS THE JUST-READ RECORD'S ADJUSTED FIELDS WHILE WE DECIDE
015400*    WHETHER IT STARTS A NEW DAY
015500     03  DQ-WS-SAV-DEV-ID      PIC 9(9).
015600     03  DQ-WS-SAV-DEV-NAME    PIC X(30).
015700     03  DQ-WS-SAV-PARAM       PIC X(12).
015800     03  DQ-WS-SAV-ADJ-TS      PIC 9(10)  COMP.
015900     03  DQ-WS-SAV-ADJ-DATE    PIC 9(8).
016000     03  DQ-WS-SAV-ADJ-HH      PIC 99     COMP.
016100     03  DQ-WS-SAV-VALUE       PIC S9(9)V9(4).
016200     03  FILLER                PIC X(9).
016300*
016400 01  DQ-WS-DAY-WORK.
016500     03  DQ-WS-WH-CONSUMP      PIC S9(11)V9(4).
016600     03  DQ-WS-OOH-CONSUMP     PIC S9(11)V9(4).
016700     03  DQ-WS-TOTAL-CONSUMP   PIC S9(11)V9(4).
016800     03  DQ-WS-POINTS-WORKING  PIC 9(5)   COMP.
016900     03  DQ-WS-POINTS-OOH      PIC 9(5)   COMP.
017000     03  DQ-WS-OOH-PCT-WORK    PIC S9(5)V99.
017100     03  DQ-WS-ISSUE-EXCWH-SW  PIC X     VALUE "N".
017200     03  DQ-WS-ISSUE-OVRTHR-SW PIC X     VALUE "N".
017300     03  DQ-WS-ANY-ISSUE-SW    PIC X     VALUE "N".
017400         88  DQ-WS-ANY-ISSUE                 VALUE "Y".
017500     03  DQ-WS-SEVERITY-WORK   PIC X(6).
017600     03  FILLER                PIC X(9).
017700*
017800 01  DQ-WS-REPORT-TOTALS.
017900     03  DQ-WS-RPT-DAY-CNT     PIC 9(7)   COMP.
018000*    DAYS WITH SOME CONSUMPTION, FLAGGED OR NOT
018100     03  DQ-WS-RPT-FLAG-CNT    PIC 9(7)   COMP.
018200     03  DQ-WS-RPT-UNIQ-CNT    PIC 9(7)   COMP.
018300*    06/03/26 MPH - UNIQUE DEVICE/PARAMETER PAIRS FLAGGED AT LEAST
018400*    ONCE - ONE GROUP CAN SPAN MANY DAYS, SOME FLAGGED, SOME NOT.
018500     03  DQ-WS-RPT-HIGH-CNT    PIC 9(7)   COMP.
018600     03  DQ-WS-RPT-MED-CNT     PIC 9(7)   COMP.
018700     03  DQ-WS-RPT-LOW-CNT     PIC 9(7)   COMP.
018800     03  DQ-WS-RPT-EXCWH-CNT   PIC 9(7)   COMP.
018900     03  DQ-WS-RPT-SUM-OOHPCT  PIC S9(9)V99.
019000*    SUM OF OOH-PCT OVER FLAGGED DAYS ONLY - FOR THE REPORT AVERAGE
019100     03  DQ-WS-RPT-SUM-WH      PIC S9(11)V9(4).
019200     03  DQ-WS-RPT-SUM-OOH     PIC S9(11)V9(4).
019300     03  DQ-WS-RPT-SUM-TOTAL   PIC S9(11)V9(4).
019400*    CONSUMPTION SUMS OVER EVERY DAY COUNTED IN DAY-CNT ABOVE
019500     03  FILLER                PIC X(9).
019600*
019700 01  DQ-WS-GROUP-WORK.
019800*    06/03/26 MPH - CARRIES THE "ANY DAY IN THIS DEVICE/PARAMETER
019900*    GROUP WAS FLAGGED" FLAG ACROSS THE DAY-LEVEL BREAK SO THE
020000*    UNIQUE-PAIR COUNT ABOVE IS TAKEN ONCE PER GROUP, NOT PER DAY.
020100     03  DQ-WS-GRP-ANY-FLAG-SW PIC X     VALUE "N".
020200         88  DQ-WS-GRP-ANY-FLAG              VALUE "Y".
020300     03  FILLER                PIC X(9).
020400*
020500* FLAGGED-DAY TABLE, BUILT AS EACH DAY IS ANALYSED AND HELD SORTED
020600* DESCENDING ON OUT-OF-HOURS PERCENTAGE FOR THE SUMMARY REPORT.
020700*
020800 01  DQ-WS-FLAGGED-TABLE.
020900     03  DQ-WS-FLG-COUNT       PIC 9(5)   COMP.
021000     03  DQ-WS-FLG-ENTRY       OCCURS 1 TO 2000 TIMES
021100         DEPENDING ON DQ-WS-FLG-COUNT
021200         INDEXED BY DQ-WS-FLG-IX.
021300         05  DQ-WS-FLG-DEV-ID      PIC 9(9).
021400         05  DQ-WS-FLG-DEV-NAME    PIC X(30).
021500         05  DQ-WS-FLG-PARAM       PIC X(12).
021600         05  DQ-WS-FLG-DATE        PIC 9(8).
021700         05  DQ-WS-FLG-OOHPCT      PIC S9(5)V99.
021800*        SORT KEY - DESCENDING
021900         05  DQ-WS-FLG-EXCWH-SW    PIC X.
022000         05  DQ-WS-FLG-OVRTHR-SW   PIC X.
022100         05  DQ-WS-FLG-SEVERITY    PIC X(6).
022200*
022300 01  DQ-WS-SORT-WORK.
022400     03  DQ-WS-SI              PIC 9(5)   COMP.
022500     03  DQ-WS-SJ              PIC 9(5)   COMP.
022600     03  FILLER                PIC X(9).
022700*
022800 01  DQ-WS-FLAG-ENTRY-HOLD.
022900     03  DQ-WS-FEH-DEV-ID      PIC 9(9).
023000     03  DQ-WS-FEH-DEV-NAME    PIC X(30).
023100     03  DQ-WS-FEH-PARAM       PIC X(12).
023200     03  DQ-WS-FEH-DATE        PIC 9(8).
023300     03  DQ-WS-FEH-OOHPCT      PIC S9(5)V99.
023400     03  DQ-WS-FEH-EXCWH-SW    PIC X.
023500     03  DQ-WS-FEH-OVRTHR-SW   PIC X.
023600     03  DQ-WS-FEH-SEVERITY    PIC X(6).
023700     03  FILLER                PIC X(9).
023800*
023900 01  DQ-WS-EDIT-FIELDS.
024000*    REPORT-LINE EDIT AREAS - DISPLAY USAGE, NOT COUNTERS
024100     03  DQ-WS-ED-PCT          PIC ZZ9.99.
024200     03  DQ-WS-ED-MNY          PIC ZZZ,ZZZ,ZZ9.99.
024300     03  DQ-WS-ED-CNT5         PIC ZZ,ZZ9.
024400     03  DQ-WS-ED-DATE.
024500         05  DQ-WS-ED-DATE-CCYY   PIC 9(4).
024600         05  FILLER                PIC X VALUE "-".
024700         05  DQ-WS-ED-DATE-MM     PIC 99.
024800         05  FILLER                PIC X VALUE "-".
024900         05  DQ-WS-ED-DATE-DD     PIC 99.
025000     03  FILLER                PIC X(9).
025100 01  DQ-WS-ED-WORKDATE.
025200     03  DQ-WS-ED-WD-CCYY      PIC 9(4).
025300     03  DQ-WS-ED-WD-MM        PIC 99.
025400     03  DQ-WS-ED-WD-DD        PIC 99.
025500 01  DQ-WS-ED-DATE9 REDEFINES DQ-WS-ED-WORKDATE
025600         PIC 9(8).
025700*
025800 01  DQ-WS-LINE-WORK.
025900     03  DQ-WS-LINE-BUILD      PIC X(79).
026000     03  DQ-WS-LINE-PTR        PIC 9(3)   COMP.
026100*
026200 PROCEDURE                DIVISION.
026300*================================
026400*
026500 AA000-MAIN               SECTION.
026600***********************************
026700     DISPLAY PROG-NAME " STARTING".
026800     PERFORM AA010-VALIDATE-CONTROL.
026900     PERFORM ZZ070-COMPUTE-WINDOW-BOUNDS.
027000     PERFORM AA015-VALIDATE-WINDOW.
027100     PERFORM AA020-LOAD-DEVICES.
027200     PERFORM AA030-PROCESS-READINGS.
027300     PERFORM ZZ060-WRITE-REPORT.
027400     DISPLAY PROG-NAME " COMPLETE - " DQ-WS-RPT-DAY-CNT
027500         " DAYS, " DQ-WS-RPT-FLAG-CNT " FLAGGED".
027600     GOBACK.
027700*
027800 AA010-VALIDATE-CONTROL   SECTION.
027900***********************************
028000     OPEN INPUT DQ-CONTROL.
028100     IF DQ-CTL-STATUS NOT = "00"
028200         DISPLAY DQ001
028300         PERFORM ZZ900-ABEND-RUN
028400     END-IF.
028500     READ DQ-CONTROL
028600         AT END
028700             DISPLAY DQ001
028800             PERFORM ZZ900-ABEND-RUN
028900     END-READ.
029000     CLOSE DQ-CONTROL.
029100     IF DQ-CTL-REQUEST-TYPE = SPACES
029200         DISPLAY DQ009
029300         PERFORM ZZ900-ABEND-RUN
029400     END-IF.
029500     IF DQ-CTL-START-DATE = ZERO OR DQ-CTL-END-DATE = ZERO
029600         DISPLAY DQ010
029700         PERFORM ZZ900-ABEND-RUN
029800     END-IF.
029900*
030000 AA015-VALIDATE-WINDOW    SECTION.
030100***********************************
030200*    02/03/90 RJT - OOH-THRESHOLD IS VALIDATED HERE, NOT AT AA010,
030300*    SO IT SITS ALONGSIDE THE OTHER WINDOW-RELATED WARNINGS.
030400     IF DQ-CTL-OOH-THRESHOLD > 100.00
030500         DISPLAY DQ004
030600         PERFORM ZZ900-ABEND-RUN
030700     END-IF.
030800     IF DQ-CTL-REQUEST-TYPE NOT = "HOURLY"
030900         DISPLAY DQ008
031000     END-IF.
031100*
031200 AA020-LOAD-DEVICES       SECTION.
031300***********************************
031400     OPEN INPUT DQ-DEVICES.
031500     IF DQ-DEV-STATUS NOT = "00"
031600         DISPLAY DQ002
031700         PERFORM ZZ900-ABEND-RUN
031800     END-IF.
031900     MOVE ZERO TO DQ-WS-DEV-COUNT.
032000     PERFORM AA021-READ-ONE-DEVICE UNTIL DQ-DEV-STATUS NOT = "00".
032100     CLOSE DQ-DEVICES.
032200     IF DQ-WS-DEV-COUNT = ZERO
032300         DISPLAY DQ002
032400         PERFORM ZZ900-ABEND-RUN
032500     END-IF.
032600*
032700 AA021-READ-ONE-DEVICE    SECTION.
032800***********************************
032900     READ DQ-DEVICES
033000         AT END
033100             MOVE "10" TO DQ-DEV-STATUS
033200         NOT AT END
033300             ADD 1 TO DQ-WS-DEV-COUNT
033400             MOVE DQ-DEV-DEVICE-ID   TO
033500                 DQ-WS-DEV-TAB-ID (DQ-WS-DEV-COUNT)
033600             MOVE DQ-DEV-DEVICE-NAME TO
033700                 DQ-WS-DEV-TAB-NAME (DQ-WS-DEV-COUNT)
033800             MOVE DQ-DEV-PARAM-KEY   TO
033900                 DQ-WS-DEV-TAB-PARAM (DQ-WS-DEV-COUNT)
034000     END-READ.
034100*
034200 AA025-SEARCH-DEVICE      SECTION.
034300***********************************
034400     MOVE "N" TO DQ-WS-FOUND-SW.
034500     PERFORM AA026-TEST-ONE-DEVICE
034600         VARYING DQ-WS-DEV-IX FROM 1 BY 1
034700         UNTIL DQ-WS-DEV-IX > DQ-WS-DEV-COUNT OR DQ-WS-FOUND.
034800*
034900 AA026-TEST-ONE-DEVICE    SECTION.
035000***********************************
035100     IF DQ-WS-SAV-DEV-ID = DQ-WS-DEV-TAB-ID (DQ-WS-DEV-IX) AND
035200         DQ-WS-SAV-PARAM = DQ-WS-DEV-TAB-PARAM (DQ-WS-DEV-IX)
035300         MOVE "Y" TO DQ-WS-FOUND-SW
035400         MOVE DQ-WS-DEV-TAB-NAME (DQ-WS-DEV-IX) TO DQ-WS-SAV-DEV-NAME
035500     END-IF.
035600*
035700 AA030-PROCESS-READINGS   SECTION.
035800***********************************
035900     OPEN INPUT DQ-READINGS.
036000     IF DQ-RDG-STATUS NOT = "00"
036100         DISPLAY DQ003
036200         PERFORM ZZ900-ABEND-RUN
036300     END-IF.
036400     OPEN OUTPUT DQ-OOHR-OUT.
036500     IF DQ-OOT-STATUS NOT = "00"
036600         DISPLAY SY001 " - OOH DETAIL OPEN " DQ-OOT-STATUS
036700         PERFORM ZZ900-ABEND-RUN
036800     END-IF.
036900     PERFORM AA031-READ-ONE-READING.
037000     PERFORM AA032-HANDLE-ONE-READING UNTIL DQ-WS-RDG-EOF.
037100     IF DQ-WS-DAY-ACTIVE
037200         PERFORM AA040-FINISH-DAY
037300         PERFORM AA042-FINISH-GROUP
037400     END-IF.
037500     CLOSE DQ-READINGS, DQ-OOHR-OUT.
037600*
037700 AA031-READ-ONE-READING   SECTION.
037800***********************************
037900     READ DQ-READINGS
038000         AT END
038100             SET DQ-WS-RDG-EOF TO TRUE
038200         NOT AT END
038300             MOVE DQ-RDG-DEVICE-ID   TO DQ-WS-SAV-DEV-ID
038400             MOVE DQ-RDG-DEVICE-NAME TO DQ-WS-SAV-DEV-NAME
038500             MOVE DQ-RDG-PARAM-KEY   TO DQ-WS-SAV-PARAM
038600             MOVE DQ-RDG-READ-VALUE  TO DQ-WS-SAV-VALUE
038700             PERFORM ZZ080-ADJUST-TIMESTAMP
038800             MOVE DQ-WS-ADJ-COMPOUND TO DQ-WS-SAV-ADJ-TS
038900             MOVE DQ-WS-ADJ-DATE9    TO DQ-WS-SAV-ADJ-DATE
039000             MOVE DQ-WS-ADJ-HH       TO DQ-WS-SAV-ADJ-HH
039100     END-READ.
039200*
039300 AA032-HANDLE-ONE-READING SECTION.
039400***********************************
039500     IF DQ-WS-SAV-ADJ-TS < DQ-WS-WINDOW-START-COMP OR
039600         DQ-WS-SAV-ADJ-TS > DQ-WS-WINDOW-END-COMP
039700         ADD 1 TO DQ-WS-SKIP-CNT
039800         PERFORM AA031-READ-ONE-READING
039900         GO TO AA032-EXIT
040000     END-IF.
040100     PERFORM AA025-SEARCH-DEVICE.
040200     IF DQ-WS-NOT-FOUND
040300         DISPLAY DQ005 " " DQ-WS-SAV-DEV-ID " " DQ-WS-SAV-PARAM
040400         ADD 1 TO DQ-WS-SKIP-CNT
040500         PERFORM AA031-READ-ONE-READING
040600         GO TO AA032-EXIT
040700     END-IF.
040800     IF DQ-WS-DAY-ACTIVE
040900         IF DQ-WS-SAV-DEV-ID NOT = DQ-WS-CUR-DEV-ID OR
041000             DQ-WS-SAV-PARAM NOT = DQ-WS-CUR-PARAM
041100             PERFORM AA040-FINISH-DAY
041200             PERFORM AA042-FINISH-GROUP
041300             PERFORM AA035-START-NEW-DAY
041400         ELSE
041500             IF DQ-WS-SAV-ADJ-DATE NOT = DQ-WS-CUR-DATE
041600                 PERFORM AA040-FINISH-DAY
041700                 PERFORM AA035-START-NEW-DAY
041800             END-IF
041900         END-IF
042000     ELSE
042100         PERFORM AA035-START-NEW-DAY
042200     END-IF.
042300     IF DQ-WS-SAV-ADJ-HH >= 7 AND DQ-WS-SAV-ADJ-HH < 19
042400         ADD DQ-WS-SAV-VALUE TO DQ-WS-WH-CONSUMP
042500         ADD 1 TO DQ-WS-POINTS-WORKING
042600     ELSE
042700         ADD DQ-WS-SAV-VALUE TO DQ-WS-OOH-CONSUMP
042800         ADD 1 TO DQ-WS-POINTS-OOH
042900     END-IF.
043000     PERFORM AA031-READ-ONE-READING.
043100 AA032-EXIT.
043200     EXIT.
043300*
043400 AA035-START-NEW-DAY      SECTION.
043500***********************************
043600     MOVE DQ-WS-SAV-DEV-ID   TO DQ-WS-CUR-DEV-ID.
043700     MOVE DQ-WS-SAV-DEV-NAME TO DQ-WS-CUR-DEV-NAME.
043800     MOVE DQ-WS-SAV-PARAM    TO DQ-WS-CUR-PARAM.
043900     MOVE DQ-WS-SAV-ADJ-DATE TO DQ-WS-CUR-DATE.
044000     MOVE "Y" TO DQ-WS-CUR-ACTIVE-SW.
044100     MOVE ZERO TO DQ-WS-WH-CONSUMP DQ-WS-OOH-CONSUMP
044200         DQ-WS-POINTS-WORKING DQ-WS-POINTS-OOH.
044300*
044400 AA040-FINISH-DAY         SECTION.
044500***********************************
044600*    11/09/91 MPH - A DAY WITH NO CONSUMPTION AT ALL (TOTAL ZERO) IS
044700*    SKIPPED OUTRIGHT - IT TELLS US NOTHING ABOUT OUT-OF-HOURS USE.
044800     COMPUTE DQ-WS-TOTAL-CONSUMP =
044900         DQ-WS-WH-CONSUMP + DQ-WS-OOH-CONSUMP.
045000     IF DQ-WS-TOTAL-CONSUMP = ZERO
045100         MOVE "N" TO DQ-WS-CUR-ACTIVE-SW
045200         GO TO AA040-EXIT
045300     END-IF.
045400     ADD 1 TO DQ-WS-RPT-DAY-CNT.
045500*    06/03/26 MPH - CONSUMPTION TOTALS ARE SUMMED FOR EVERY DAY COUNTED
045600*    ABOVE, FLAGGED OR NOT - THE REPORT WANTS THE WHOLE PERIOD'S MIX.
045700     ADD DQ-WS-WH-CONSUMP    TO DQ-WS-RPT-SUM-WH.
045800     ADD DQ-WS-OOH-CONSUMP   TO DQ-WS-RPT-SUM-OOH.
045900     ADD DQ-WS-TOTAL-CONSUMP TO DQ-WS-RPT-SUM-TOTAL.
046000     COMPUTE DQ-WS-OOH-PCT-WORK ROUNDED =
046100         DQ-WS-OOH-CONSUMP / DQ-WS-TOTAL-CONSUMP * 100.
046200     PERFORM AA046-SET-OOH-ISSUES.
046300     IF DQ-WS-ANY-ISSUE
046400         PERFORM AA050-WRITE-DETAIL
046500         PERFORM AA055-ADD-FLAGGED-ENTRY
046600     END-IF.
046700     MOVE "N" TO DQ-WS-CUR-ACTIVE-SW.
046800 AA040-EXIT.
046900     EXIT.
047000*
047100 AA042-FINISH-GROUP       SECTION.
047200***********************************
047300*    06/03/26 MPH - CLOSES OUT THE DEVICE/PARAMETER GROUP (NOT JUST THE
047400*    DAY) SO A GROUP FLAGGED ON ANY DAY COUNTS ONCE IN UNIQ-CNT.
047500     IF DQ-WS-GRP-ANY-FLAG
047600         ADD 1 TO DQ-WS-RPT-UNIQ-CNT
047700     END-IF.
047800     MOVE "N" TO DQ-WS-GRP-ANY-FLAG-SW.
047900*
048000 AA046-SET-OOH-ISSUES     SECTION.
048100***********************************
048200*    20/05/97 MPH - ISSUE-EXCEEDS-WH FIRES WHEN OUT-OF-HOURS USE
048300*    OUTWEIGHS WORKING-HOURS USE OUTRIGHT; ISSUE-OVER-THRESH FIRES
048400*    ON THE CLIENT'S OWN OOH-THRESHOLD PERCENTAGE.
048500     MOVE "N" TO DQ-WS-ISSUE-EXCWH-SW.
048600     MOVE "N" TO DQ-WS-ISSUE-OVRTHR-SW.
048700     MOVE "N" TO DQ-WS-ANY-ISSUE-SW.
048800     IF DQ-WS-OOH-CONSUMP > DQ-WS-WH-CONSUMP
048900         MOVE "Y" TO DQ-WS-ISSUE-EXCWH-SW
049000         SET DQ-WS-ANY-ISSUE TO TRUE
049100     END-IF.
049200     IF DQ-WS-OOH-PCT-WORK > DQ-CTL-OOH-THRESHOLD
049300         MOVE "Y" TO DQ-WS-ISSUE-OVRTHR-SW
049400         SET DQ-WS-ANY-ISSUE TO TRUE
049500     END-IF.
049600     IF DQ-WS-OOH-PCT-WORK > 50.00
049700         MOVE "HIGH"   TO DQ-WS-SEVERITY-WORK
049800     ELSE
049900         IF DQ-WS-OOH-PCT-WORK > 30.00
050000             MOVE "MEDIUM" TO DQ-WS-SEVERITY-WORK
050100         ELSE
050200             MOVE "LOW"    TO DQ-WS-SEVERITY-WORK
050300         END-IF
050400     END-IF.
050500*
050600 AA050-WRITE-DETAIL       SECTION.
050700***********************************
050800     MOVE DQ-CTL-CLIENT-NAME  TO DQ-OOH-CLIENT-NAME.
050900     MOVE DQ-WS-CUR-DATE      TO DQ-OOH-ANALYSIS-DATE.
051000     MOVE DQ-WS-CUR-DEV-ID    TO DQ-OOH-DEVICE-ID.
051100     MOVE DQ-WS-CUR-DEV-NAME  TO DQ-OOH-DEVICE-NAME.
051200     MOVE DQ-WS-CUR-PARAM     TO DQ-OOH-PARAM-KEY.
051300*    06/03/26 MPH - STORED TO TWO DECIMALS, ROUNDED HALF-UP FROM THE
051400*    FOUR-DECIMAL WORKING TOTALS - A PLAIN MOVE WOULD JUST TRUNCATE.
051500     COMPUTE DQ-OOH-TOTAL-CONSUMP ROUNDED = DQ-WS-TOTAL-CONSUMP.
051600     COMPUTE DQ-OOH-WH-CONSUMP    ROUNDED = DQ-WS-WH-CONSUMP.
051700     COMPUTE DQ-OOH-OOH-CONSUMP   ROUNDED = DQ-WS-OOH-CONSUMP.
051800     MOVE DQ-WS-OOH-PCT-WORK  TO DQ-OOH-OOH-PCT.
051900     MOVE DQ-WS-POINTS-WORKING TO DQ-OOH-POINTS-WORKING.
052000     MOVE DQ-WS-POINTS-OOH     TO DQ-OOH-POINTS-OOH.
052100     MOVE DQ-WS-ISSUE-EXCWH-SW TO DQ-OOH-ISSUE-EXCEEDS-WH.
052200     MOVE DQ-WS-ISSUE-OVRTHR-SW TO DQ-OOH-ISSUE-OVER-THR.
052300     MOVE DQ-CTL-OOH-THRESHOLD TO DQ-OOH-THRESHOLD-USED.
052400     WRITE DQ-OOH-RECORD.
052500     IF DQ-OOT-STATUS NOT = "00"
052600         DISPLAY SY001 " - OOH DETAIL WRITE " DQ-OOT-STATUS
052700         PERFORM ZZ900-ABEND-RUN
052800     END-IF.
052900     ADD 1 TO DQ-WS-RPT-FLAG-CNT.
053000     ADD DQ-WS-OOH-PCT-WORK TO DQ-WS-RPT-SUM-OOHPCT.
053100     MOVE "Y" TO DQ-WS-GRP-ANY-FLAG-SW.
053200     IF DQ-WS-ISSUE-EXCWH-SW = "Y"
053300         ADD 1 TO DQ-WS-RPT-EXCWH-CNT
053400     END-IF.
053500     IF DQ-WS-SEVERITY-WORK = "HIGH"
053600         ADD 1 TO DQ-WS-RPT-HIGH-CNT
053700     ELSE
053800         IF DQ-WS-SEVERITY-WORK = "MEDIUM"
053900             ADD 1 TO DQ-WS-RPT-MED-CNT
054000         ELSE
054100             ADD 1 TO DQ-WS-RPT-LOW-CNT
054200         END-IF
054300     END-IF.
054400*
054500 AA055-ADD-FLAGGED-ENTRY  SECTION.
054600***********************************
054700     ADD 1 TO DQ-WS-FLG-COUNT.
054800     MOVE DQ-WS-CUR-DEV-ID    TO DQ-WS-FLG-DEV-ID   (DQ-WS-FLG-COUNT).
054900     MOVE DQ-WS-CUR-DEV-NAME  TO DQ-WS-FLG-DEV-NAME (DQ-WS-FLG-COUNT).
055000     MOVE DQ-WS-CUR-PARAM     TO DQ-WS-FLG-PARAM    (DQ-WS-FLG-COUNT).
055100     MOVE DQ-WS-CUR-DATE      TO DQ-WS-FLG-DATE     (DQ-WS-FLG-COUNT).
055200     MOVE DQ-WS-OOH-PCT-WORK  TO DQ-WS-FLG-OOHPCT   (DQ-WS-FLG-COUNT).
055300     MOVE DQ-WS-ISSUE-EXCWH-SW TO
055400         DQ-WS-FLG-EXCWH-SW (DQ-WS-FLG-COUNT).
055500     MOVE DQ-WS-ISSUE-OVRTHR-SW TO
055600         DQ-WS-FLG-OVRTHR-SW (DQ-WS-FLG-COUNT).
055700     MOVE DQ-WS-SEVERITY-WORK TO
055800         DQ-WS-FLG-SEVERITY (DQ-WS-FLG-COUNT).
055900*
056000 ZZ060-WRITE-REPORT       SECTION.
056100**********************************
056200     OPEN OUTPUT DQ-OOHR-RPT.
056300     IF DQ-ORP-STATUS NOT = "00"
056400         DISPLAY SY001 " - OOH REPORT OPEN " DQ-ORP-STATUS
056500         PERFORM ZZ900-ABEND-RUN
056600     END-IF.
056700     PERFORM ZZ061-SORT-FLAGGED.
056800     PERFORM ZZ062-RPT-HEADER.
056900     PERFORM ZZ063-RPT-SUMMARY.
057000     PERFORM ZZ064-RPT-FLAGGED.
057100     PERFORM ZZ065-RPT-FINDINGS.
057200     PERFORM ZZ066-RPT-METHOD.
057300     CLOSE DQ-OOHR-RPT.
057400*
057500 ZZ061-SORT-FLAGGED       SECTION.
057600**********************************
057700*    20/05/97 MPH - BUBBLE SORT, DESCENDING ON OOH PERCENTAGE SO THE
057800*    WORST OFFENDERS HEAD THE REPORT.
057900     IF DQ-WS-FLG-COUNT < 2
058000         GO TO ZZ061-EXIT
058100     END-IF.
058200     PERFORM ZZ061-OUTER-PASS
058300         VARYING DQ-WS-SI FROM 1 BY 1
058400         UNTIL DQ-WS-SI > DQ-WS-FLG-COUNT - 1.
058500 ZZ061-EXIT.
058600     EXIT.
058700*
058800 ZZ061-OUTER-PASS         SECTION.
058900**********************************
059000     PERFORM ZZ061-INNER-PASS
059100         VARYING DQ-WS-SJ FROM 1 BY 1
059200         UNTIL DQ-WS-SJ > DQ-WS-FLG-COUNT - DQ-WS-SI.
059300*
059400 ZZ061-INNER-PASS         SECTION.
059500**********************************
059600     IF DQ-WS-FLG-OOHPCT (DQ-WS-SJ) <
059700         DQ-WS-FLG-OOHPCT (DQ-WS-SJ + 1)
059800         MOVE DQ-WS-FLG-ENTRY (DQ-WS-SJ)     TO DQ-WS-FLAG-ENTRY-HOLD
059900         MOVE DQ-WS-FLG-ENTRY (DQ-WS-SJ + 1) TO
060000             DQ-WS-FLG-ENTRY (DQ-WS-SJ)
060100         MOVE DQ-WS-FLAG-ENTRY-HOLD TO
060200             DQ-WS-FLG-ENTRY (DQ-WS-SJ + 1)
060300     END-IF.
060400*
060500 ZZ062-RPT-HEADER         SECTION.
060600**********************************
060700     MOVE ALL "=" TO DQ-OOH-RPT-TEXT.
060800     WRITE DQ-OOH-RPT-RECORD.
060900     MOVE SPACES TO DQ-OOH-RPT-TEXT.
061000     STRING "WEEKLY ENERGY OUT-OF-HOURS REPORT - "
061100         DQ-CTL-CLIENT-NAME DELIMITED BY SIZE
061200         INTO DQ-OOH-RPT-TEXT.
061300     WRITE DQ-OOH-RPT-RECORD.
061400     MOVE DQ-CTL-START-DATE TO DQ-WS-ED-DATE9.
061500     MOVE DQ-WS-ED-WD-CCYY TO DQ-WS-ED-DATE-CCYY.
061600     MOVE DQ-WS-ED-WD-MM   TO DQ-WS-ED-DATE-MM.
061700     MOVE DQ-WS-ED-WD-DD   TO DQ-WS-ED-DATE-DD.
061800     STRING "PERIOD START: " DQ-WS-ED-DATE-CCYY "-"
061900         DQ-WS-ED-DATE-MM "-" DQ-WS-ED-DATE-DD
062000         DELIMITED BY SIZE INTO DQ-OOH-RPT-TEXT.
062100     WRITE DQ-OOH-RPT-RECORD.
062200     MOVE DQ-CTL-END-DATE TO DQ-WS-ED-DATE9.
062300     MOVE DQ-WS-ED-WD-CCYY TO DQ-WS-ED-DATE-CCYY.
062400     MOVE DQ-WS-ED-WD-MM   TO DQ-WS-ED-DATE-MM.
062500     MOVE DQ-WS-ED-WD-DD   TO DQ-WS-ED-DATE-DD.
062600     STRING "PERIOD END:   " DQ-WS-ED-DATE-CCYY "-"
062700         DQ-WS-ED-DATE-MM "-" DQ-WS-ED-DATE-DD
062800         DELIMITED BY SIZE INTO DQ-OOH-RPT-TEXT.
062900     WRITE DQ-OOH-RPT-RECORD.
063000     MOVE DQ-CTL-OOH-THRESHOLD TO DQ-WS-ED-PCT.
063100     STRING "OUT-OF-HOURS THRESHOLD: " DQ-WS-ED-PCT " PCT"
063200         DELIMITED BY SIZE INTO DQ-OOH-RPT-TEXT.
063300     WRITE DQ-OOH-RPT-RECORD.
063400     MOVE ALL "=" TO DQ-OOH-RPT-TEXT.
063500     WRITE DQ-OOH-RPT-RECORD.
063600*
063700 ZZ063-RPT-SUMMARY        SECTION.
063800**********************************
063900     MOVE SPACES TO DQ-OOH-RPT-TEXT.
064000     STRING "EXECUTIVE SUMMARY" DELIMITED BY SIZE
064100         INTO DQ-OOH-RPT-TEXT.
064200     WRITE DQ-OOH-RPT-RECORD.
064300     MOVE DQ-WS-RPT-DAY-CNT TO DQ-WS-ED-CNT5.
064400     STRING "DEVICE/PARAMETER DAYS WITH CONSUMPTION: " DQ-WS-ED-CNT5
064500         DELIMITED BY SIZE INTO DQ-OOH-RPT-TEXT.
064600     WRITE DQ-OOH-RPT-RECORD.
064700     MOVE DQ-WS-RPT-FLAG-CNT TO DQ-WS-ED-CNT5.
064800     STRING "DAYS FLAGGED FOR REVIEW: " DQ-WS-ED-CNT5
064900         DELIMITED BY SIZE INTO DQ-OOH-RPT-TEXT.
065000     WRITE DQ-OOH-RPT-RECORD.
065100     MOVE DQ-WS-RPT-UNIQ-CNT TO DQ-WS-ED-CNT5.
065200     STRING "UNIQUE DEVICE/PARAMETER PAIRS FLAGGED AT LEAST ONCE: "
065300         DQ-WS-ED-CNT5 DELIMITED BY SIZE INTO DQ-OOH-RPT-TEXT.
065400     WRITE DQ-OOH-RPT-RECORD.
065500     IF DQ-WS-RPT-FLAG-CNT = ZERO
065600         MOVE ZERO TO DQ-WS-ED-PCT
065700     ELSE
065800         COMPUTE DQ-WS-ED-PCT ROUNDED =
065900             DQ-WS-RPT-SUM-OOHPCT / DQ-WS-RPT-FLAG-CNT
066000     END-IF.
066100     STRING "AVERAGE OUT-OF-HOURS PCT AMONG FLAGGED DAYS: "
066200         DQ-WS-ED-PCT DELIMITED BY SIZE INTO DQ-OOH-RPT-TEXT.
066300     WRITE DQ-OOH-RPT-RECORD.
066400     COMPUTE DQ-WS-ED-MNY ROUNDED = DQ-WS-RPT-SUM-WH.
066500     STRING "TOTAL WORKING-HOURS CONSUMPTION, PERIOD: " DQ-WS-ED-MNY
066600         DELIMITED BY SIZE INTO DQ-OOH-RPT-TEXT.
066700     WRITE DQ-OOH-RPT-RECORD.
066800     COMPUTE DQ-WS-ED-MNY ROUNDED = DQ-WS-RPT-SUM-OOH.
066900     STRING "TOTAL OUT-OF-HOURS CONSUMPTION, PERIOD: " DQ-WS-ED-MNY
067000         DELIMITED BY SIZE INTO DQ-OOH-RPT-TEXT.
067100     WRITE DQ-OOH-RPT-RECORD.
067200     COMPUTE DQ-WS-ED-MNY ROUNDED = DQ-WS-RPT-SUM-TOTAL.
067300     STRING "TOTAL CONSUMPTION, BOTH BANDS, PERIOD: " DQ-WS-ED-MNY
067400         DELIMITED BY SIZE INTO DQ-OOH-RPT-TEXT.
067500     WRITE DQ-OOH-RPT-RECORD.
067600     MOVE DQ-WS-RPT-EXCWH-CNT TO DQ-WS-ED-CNT5.
067700     STRING "OF WHICH OUT-OF-HOURS USE EXCEEDED WORKING-HOURS: "
067800         DQ-WS-ED-CNT5 DELIMITED BY SIZE INTO DQ-OOH-RPT-TEXT.
067900     WRITE DQ-OOH-RPT-RECORD.
068000*
068100 ZZ064-RPT-FLAGGED        SECTION.
068200**********************************
068300     MOVE SPACES TO DQ-OOH-RPT-TEXT.
068400     WRITE DQ-OOH-RPT-RECORD.
068500     STRING "FLAGGED DAYS (WORST OUT-OF-HOURS PERCENTAGE FIRST)"
068600         DELIMITED BY SIZE INTO DQ-OOH-RPT-TEXT.
068700     WRITE DQ-OOH-RPT-RECORD.
068800     IF DQ-WS-FLG-COUNT = ZERO
068900         MOVE SPACES TO DQ-OOH-RPT-TEXT
069000         STRING "NONE - NO OUT-OF-HOURS ISSUES THIS PERIOD."
069100             DELIMITED BY SIZE INTO DQ-OOH-RPT-TEXT
069200         WRITE DQ-OOH-RPT-RECORD
069300     ELSE
069400         PERFORM ZZ064-ONE-FLAGGED-LINE
069500             VARYING DQ-WS-FLG-IX FROM 1 BY 1
069600             UNTIL DQ-WS-FLG-IX > DQ-WS-FLG-COUNT
069700     END-IF.
069800*
069900 ZZ064-ONE-FLAGGED-LINE   SECTION.
070000**********************************
070100     MOVE DQ-WS-FLG-OOHPCT (DQ-WS-FLG-IX) TO DQ-WS-ED-PCT.
070200     MOVE DQ-WS-FLG-DATE (DQ-WS-FLG-IX) TO DQ-WS-ED-DATE9.
070300     MOVE DQ-WS-ED-WD-CCYY TO DQ-WS-ED-DATE-CCYY.
070400     MOVE DQ-WS-ED-WD-MM   TO DQ-WS-ED-DATE-MM.
070500     MOVE DQ-WS-ED-WD-DD   TO DQ-WS-ED-DATE-DD.
070600     MOVE SPACES TO DQ-OOH-RPT-TEXT.
070700     STRING DQ-WS-FLG-DEV-ID (DQ-WS-FLG-IX) " "
070800         DQ-WS-FLG-DEV-NAME (DQ-WS-FLG-IX) " "
070900         DQ-WS-FLG-PARAM (DQ-WS-FLG-IX) " "
071000         DQ-WS-ED-DATE-CCYY "-" DQ-WS-ED-DATE-MM "-" DQ-WS-ED-DATE-DD
071100         " - " DQ-WS-ED-PCT " PCT OOH - "
071200         DQ-WS-FLG-SEVERITY (DQ-WS-FLG-IX) DELIMITED BY SIZE
071300         INTO DQ-OOH-RPT-TEXT.
071400     WRITE DQ-OOH-RPT-RECORD.
071500*
071600 ZZ065-RPT-FINDINGS       SECTION.
071700**********************************
071800     MOVE SPACES TO DQ-OOH-RPT-TEXT.
071900     WRITE DQ-OOH-RPT-RECORD.
072000     STRING "SEVERITY BREAKDOWN" DELIMITED BY SIZE
072100         INTO DQ-OOH-RPT-TEXT.
072200     WRITE DQ-OOH-RPT-RECORD.
072300     MOVE DQ-WS-RPT-HIGH-CNT TO DQ-WS-ED-CNT5.
072400     STRING "HIGH   (OOH PCT OVER 50): " DQ-WS-ED-CNT5 " DAYS"
072500         DELIMITED BY SIZE INTO DQ-OOH-RPT-TEXT.
072600     WRITE DQ-OOH-RPT-RECORD.
072700     MOVE DQ-WS-RPT-MED-CNT TO DQ-WS-ED-CNT5.
072800     STRING "MEDIUM (OOH PCT OVER 30 UP TO 50): " DQ-WS-ED-CNT5
072900         " DAYS" DELIMITED BY SIZE INTO DQ-OOH-RPT-TEXT.
073000     WRITE DQ-OOH-RPT-RECORD.
073100     MOVE DQ-WS-RPT-LOW-CNT TO DQ-WS-ED-CNT5.
073200     STRING "LOW    (OOH PCT 30 OR UNDER): " DQ-WS-ED-CNT5 " DAYS"
073300         DELIMITED BY SIZE INTO DQ-OOH-RPT-TEXT.
073400     WRITE DQ-OOH-RPT-RECORD.
073500*
073600 ZZ066-RPT-METHOD         SECTION.
073700**********************************
073800     MOVE SPACES TO DQ-OOH-RPT-TEXT.
073900     WRITE DQ-OOH-RPT-RECORD.
074000     STRING "METHODOLOGY" DELIMITED BY SIZE INTO DQ-OOH-RPT-TEXT.
074100     WRITE DQ-OOH-RPT-RECORD.
074200     MOVE SPACES TO DQ-OOH-RPT-TEXT.
074300     STRING "WORKING HOURS ARE TAKEN AS 07:00 UP TO BUT NOT"
074400         DELIMITED BY SIZE INTO DQ-OOH-RPT-TEXT.
074500     WRITE DQ-OOH-RPT-RECORD.
074600     MOVE SPACES TO DQ-OOH-RPT-TEXT.
074700     STRING "INCLUDING 19:00, EVERY DAY OF THE WEEK ALIKE."
074800         DELIMITED BY SIZE INTO DQ-OOH-RPT-TEXT.
074900     WRITE DQ-OOH-RPT-RECORD.
075000     MOVE SPACES TO DQ-OOH-RPT-TEXT.
075100     STRING "A DAY IS FLAGGED IF ITS OUT-OF-HOURS CONSUMPTION"
075200         DELIMITED BY SIZE INTO DQ-OOH-RPT-TEXT.
075300     WRITE DQ-OOH-RPT-RECORD.
075400     MOVE SPACES TO DQ-OOH-RPT-TEXT.
075500     STRING "EXCEEDS ITS WORKING-HOURS CONSUMPTION, OR ITS"
075600         DELIMITED BY SIZE INTO DQ-OOH-RPT-TEXT.
075700     WRITE DQ-OOH-RPT-RECORD.
075800     MOVE SPACES TO DQ-OOH-RPT-TEXT.
075900     STRING "OUT-OF-HOURS PERCENTAGE EXCEEDS THE THRESHOLD ABOVE."
076000         DELIMITED BY SIZE INTO DQ-OOH-RPT-TEXT.
076100     WRITE DQ-OOH-RPT-RECORD.
076200     MOVE SPACES TO DQ-OOH-RPT-TEXT.
076300     WRITE DQ-OOH-RPT-RECORD.
076400     STRING "RECOMMENDATIONS" DELIMITED BY SIZE INTO DQ-OOH-RPT-TEXT.
076500     WRITE DQ-OOH-RPT-RECORD.
076600     MOVE SPACES TO DQ-OOH-RPT-TEXT.
076700     STRING "REVIEW SITE ACCESS AND SCHEDULING FOR EVERY DAY"
076800         DELIMITED BY SIZE INTO DQ-OOH-RPT-TEXT.
076900     WRITE DQ-OOH-RPT-RECORD.
077000     MOVE SPACES TO DQ-OOH-RPT-TEXT.
077100     STRING "LISTED UNDER FLAGGED DAYS ABOVE, HIGH SEVERITY FIRST."
077200         DELIMITED BY SIZE INTO DQ-OOH-RPT-TEXT.
077300     WRITE DQ-OOH-RPT-RECORD.
077400     MOVE SPACES TO DQ-OOH-RPT-TEXT.
077500     WRITE DQ-OOH-RPT-RECORD.
077600     MOVE ALL "=" TO DQ-OOH-RPT-TEXT.
077700     WRITE DQ-OOH-RPT-RECORD.
077800     MOVE SPACES TO DQ-OOH-RPT-TEXT.
077900     STRING "END OF REPORT" DELIMITED BY SIZE INTO DQ-OOH-RPT-TEXT.
078000     WRITE DQ-OOH-RPT-RECORD.
078100*
078200 ZZ070-COMPUTE-WINDOW-BOUNDS SECTION.
078300**********************************
078400*    COUNTS WHOLE DAYS FROM START-DATE TO END-DATE A DAY AT A TIME -
078500*    NO JULIAN-DAY ARITHMETIC IN THIS SHOP, SEE ZZ076/ZZ077 BELOW.
078600     MOVE ZERO TO DQ-WS-DAYS-BETWEEN.
078700     MOVE DQ-CTL-START-DATE TO DQ-WS-ADJ-DATE9.
078800     PERFORM ZZ075-ADVANCE-CURSOR-DAY
078900         UNTIL DQ-WS-ADJ-DATE9 = DQ-CTL-END-DATE.
079000     COMPUTE DQ-WS-WINDOW-START-COMP =
079100         DQ-CTL-START-DATE * 100 + DQ-CTL-START-HH.
079200     COMPUTE DQ-WS-WINDOW-END-COMP =
079300         DQ-CTL-END-DATE * 100 + DQ-CTL-END-HH.
079400*
079500 ZZ075-ADVANCE-CURSOR-DAY SECTION.
079600**********************************
079700     PERFORM ZZ076-BUMP-ADJ-DATE-BY-1.
079800     ADD 1 TO DQ-WS-DAYS-BETWEEN.
079900*
080000 ZZ076-BUMP-ADJ-DATE-BY-1 SECTION.
080100**********************************
080200     PERFORM ZZ077-CHECK-LEAP-YEAR.
080300     ADD 1 TO DQ-WS-ADJ-DD.
080400     IF DQ-WS-ADJ-DD > DQ-WS-DIM (DQ-WS-ADJ-MM)
080500         MOVE 1 TO DQ-WS-ADJ-DD
080600         ADD 1 TO DQ-WS-ADJ-MM
080700         IF DQ-WS-ADJ-MM > 12
080800             MOVE 1 TO DQ-WS-ADJ-MM
080900             ADD 1 TO DQ-WS-ADJ-CCYY
081000         END-IF
081100     END-IF.
081200*
081300 ZZ077-CHECK-LEAP-YEAR    SECTION.
081400**********************************
081500*    STANDARD GREGORIAN TEST - DIV BY 4 AND (NOT DIV 100 OR DIV 400).
081600     MOVE 28 TO DQ-WS-DIM (2).
081700     DIVIDE DQ-WS-ADJ-CCYY BY 4 GIVING DQ-WS-LEAP-Q
081800         REMAINDER DQ-WS-LEAP-R4.
081900     IF DQ-WS-LEAP-R4 = ZERO
082000         DIVIDE DQ-WS-ADJ-CCYY BY 100 GIVING DQ-WS-LEAP-Q
082100             REMAINDER DQ-WS-LEAP-R100
082200         IF DQ-WS-LEAP-R100 NOT = ZERO
082300             MOVE 29 TO DQ-WS-DIM (2)
082400         ELSE
082500             DIVIDE DQ-WS-ADJ-CCYY BY 400 GIVING DQ-WS-LEAP-Q
082600                 REMAINDER DQ-WS-LEAP-R400
082700             IF DQ-WS-LEAP-R400 = ZERO
082800                 MOVE 29 TO DQ-WS-DIM (2)
082900             END-IF
083000         END-IF
083100     END-IF.
083200*
083300 ZZ080-ADJUST-TIMESTAMP   SECTION.
083400**********************************
083500*    23/04/89 RJT - READING HOUR IS THE START OF THE HOUR THE METER
083600*    TOOK THE READING - WE TIME-STAMP IT TO THE HOUR IT COVERS.
083700     IF DQ-RDG-READ-HH = 23
083800         MOVE DQ-RDG-READ-DATE TO DQ-WS-ADJ-DATE9
083900         PERFORM ZZ076-BUMP-ADJ-DATE-BY-1
084000         MOVE ZERO TO DQ-WS-ADJ-HH
084100     ELSE
084200         MOVE DQ-RDG-READ-DATE TO DQ-WS-ADJ-DATE9
084300         COMPUTE DQ-WS-ADJ-HH = DQ-RDG-READ-HH + 1
084400     END-IF.
084500     COMPUTE DQ-WS-ADJ-COMPOUND =
084600         DQ-WS-ADJ-DATE9 * 100 + DQ-WS-ADJ-HH.
084700*
084800 ZZ900-ABEND-RUN          SECTION.
084900**********************************
085000*    ABNORMAL END - DISPLAY AND RETURN TO CALLER (OR JCL IF TOP LVL).
085100     DISPLAY "DQOHRCHK - RUN TERMINATED ABNORMALLY."
085200     GOBACK.
085300*
