000100******************************************
000200*                                         *
000300* RECORD DEFINITION FOR DQ DEVICE         *
000400*       CONFIGURATION FILE                *
000500*   ONE PER DEVICE/PARAMETER PAIR         *
000600******************************************
000700* FILE SIZE 61 BYTES.
000800*
000900* 04/01/86 VBC - CREATED.
001000* 08/08/91 RJT - PARAM-KEY WIDENED 8 -> 12 FOR LONGER CODES.
001100 
001200 01  DQ-DEVICE-RECORD.
001300     03  DQ-DEV-DEVICE-ID       PIC 9(9).
001400*    NUMERIC DEVICE IDENTIFIER
001500     03  DQ-DEV-DEVICE-NAME     PIC X(30).
001600*    HUMAN READABLE DEVICE NAME
001700     03  DQ-DEV-PARAM-KEY       PIC X(12).
001800*    E.G. EACTIVE, WATERVOL
001900     03  FILLER                 PIC X(10).
002000*
