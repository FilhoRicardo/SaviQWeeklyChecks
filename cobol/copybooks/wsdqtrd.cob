000100******************************************
000200*                                         *
000300* RECORD DEFINITION FOR DQ TREND          *
000400*        RESULT DETAIL FILE               *
000500*     ONE PER DEVICE/PARAMETER            *
000600*   PERIOD-1 / PERIOD-2 BLOCKS, QTD/YTD   *
000700*    STYLE SPLIT AT THE WINDOW MIDPOINT   *
000800******************************************
000900* FILE SIZE 180 BYTES.
001000*
001100* 07/01/87 VBC - CREATED.
001200* 30/11/93 RJT - ABS-DIFF ADDED, KEPT OUTSIDE THE P1/P2 BLOCKS.
001300* 19/02/99 SMW - Y2K: NO DATE FIELDS HELD HERE, NO CHANGE NEEDED.
001400* 22/01/26 VBC - PCT-CHANGE WIDENED FOR THE 999.99 SENTINEL.
001500 
001600 01  DQ-TREND-RECORD.
001700     03  DQ-TRD-CLIENT-NAME     PIC X(20).
001800     03  DQ-TRD-DEVICE-ID       PIC 9(9).
001900     03  DQ-TRD-DEVICE-NAME     PIC X(30).
002000     03  DQ-TRD-PARAM-KEY       PIC X(12).
002100     03  DQ-TRD-PERIOD-1.
002200         05  DQ-TRD-P1-TOTAL     PIC S9(11)V99.
002300         05  DQ-TRD-P1-AVG       PIC S9(11)V99.
002400         05  DQ-TRD-P1-COUNT     PIC 9(7).
002500         05  DQ-TRD-P1-MIN       PIC S9(11)V99.
002600         05  DQ-TRD-P1-MAX       PIC S9(11)V99.
002700     03  DQ-TRD-PERIOD-2.
002800         05  DQ-TRD-P2-TOTAL     PIC S9(11)V99.
002900         05  DQ-TRD-P2-AVG       PIC S9(11)V99.
003000         05  DQ-TRD-P2-COUNT     PIC 9(7).
003100         05  DQ-TRD-P2-MIN       PIC S9(11)V99.
003200         05  DQ-TRD-P2-MAX       PIC S9(11)V99.
003300     03  DQ-TRD-PCT-CHANGE      PIC S9(3)V99.
003400*    999.99 SENTINEL FOR INFINITE CHANGE
003500     03  DQ-TRD-ABS-DIFF        PIC S9(11)V99.
003600*    P2-TOTAL MINUS P1-TOTAL
003700     03  DQ-TRD-DIRECTION       PIC X(20).
003800*    STABLE/INCREASING/DECREASING/SIGNIFICANT-INCREASE
003900     03  DQ-TRD-IS-FLAGGED      PIC X.
004000*    Y IF ABS(CHANGE) > THRESHOLD OR INFINITE
004100     03  DQ-TRD-THRESHOLD-USED  PIC 9(3)V99.
004200     03  DQ-TRD-TOTAL-POINTS    PIC 9(7).
004300*    READINGS ANALYSED FOR THIS DEVICE/PARAM
004400     03  FILLER                 PIC X(10).
004500*
