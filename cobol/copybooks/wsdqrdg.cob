000100******************************************
000200*                                         *
000300* RECORD DEFINITION FOR DQ READINGS       *
000400*             FILE                        *
000500*     ONE PER DEVICE/PARAM/HOUR           *
000600******************************************
000700* FILE SIZE 74 BYTES.
000800*
000900* 05/01/86 VBC - CREATED.
001000* 14/03/94 RJT - READ-VALUE WIDENED TO S9(9)V9(4), BIG METERS.
001100 
001200 01  DQ-READING-RECORD.
001300     03  DQ-RDG-DEVICE-ID       PIC 9(9).
001400*    DEVICE IDENTIFIER
001500     03  DQ-RDG-DEVICE-NAME     PIC X(30).
001600*    DEVICE NAME AS EXTRACTED
001700     03  DQ-RDG-PARAM-KEY       PIC X(12).
001800*    PARAMETER CODE
001900     03  DQ-RDG-READ-DATE       PIC 9(8).
002000*    CCYYMMDD RAW, PRE-ADJUSTMENT
002100     03  DQ-RDG-READ-HH         PIC 9(2).
002200*    00-23 RAW, PRE-ADJUSTMENT
002300     03  DQ-RDG-READ-VALUE      PIC S9(9)V9(4).
002400*    CONSUMPTION THIS HOUR, MAY BE NEGATIVE
002500     03  FILLER                 PIC X(10).
002600*
