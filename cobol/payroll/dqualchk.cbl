000100 IDENTIFICATION          DIVISION.
000200*================================
000300*
000400       PROGRAM-ID.       DQUALCHK.
000500***
000600       AUTHOR.           R. J. Tregaskis.
000700***
000800       INSTALLATION.     Applewood Computers Ltd, Bureau Services.
000900***
001000       DATE-WRITTEN.     14/03/88.
001100***
001200       DATE-COMPILED.
001300***
001400       SECURITY.         Confidential - Applewood Computers Ltd, Bureau
001500                         Services clients only.  Not for release outside
001600                         the bureau without client's written consent.
001700***
001800*   Remarks.          Data-Quality Check - Weekly Energy Analysis.
001900*                     Completeness, zero-reading and negative-reading
002000*                     statistics per meter/parameter over the client's
002100*                     analysis window.  One of three checks run by
002200*                     the weekly driver DQWKRUN; may also be run
002300*                     stand-alone.
002400***
002500*   Version.          See Prog-Name in WS.
002600***
002700*   Called Modules.   None.
002800***
002900*   Functions Used.   None.
003000***
003100*   Files used :      DQCONTRL  Analysis control parameters.
003200*                     DQDEVICE  Device/parameter configuration.
003300*                     DQREADNG  Hourly meter readings, sorted.
003400*                     DQQUALOT  Quality result detail, one per
003500*                               device/parameter.
003600*                     DQQUALRP  Quality text summary report.
003700***
003800*   Error messages used.
003900*     System wide:    SY001.
004000*     Program specific: DQ001, DQ002, DQ003, DQ004, DQ005.
004100***
004200**************************************************************
004300*  Change Log.
004400*
004500*  14/03/88 RJT 0010 Created and tested against the Brampton
004600*                    Estates pilot extract.
004700*  02/09/88 RJT 0017 Zero-value percentage was using window
004800*                    points not actual points as the base -
004900*                    corrected per client query.
005000*  21/11/89 MPH 0033 Added negative-reading count/percentage
005100*                    and the combined IS-FLAGGED switch.
005200*  09/06/91 RJT 0041 Device table search changed from linear
005300*                    to binary - device lists now run to several
005400*                    hundred entries on the larger sites.
005500*  30/01/93 MPH 0058 Completeness band counts added to the
005600*                    summary report at audit's request.
005700*  17/08/95 RJT 0066 Unknown device/parameter readings now
005800*                    counted and warned, not silently dropped.
005900*  11/02/99 SMW 0079 Y2K - confirmed all stored dates already
006000*                    carry a 4-digit century; no change needed
006100*                    to this program's date handling.
006200*  19/07/01 SMW 0091 Report now shows overall completeness as
006300*                    sum(actual)/sum(expected), not a simple
006400*                    mean of the per-device figures.
006500*  04/01/26 VBC 0114 Reworked for the new multi-client bureau
006600*                    run - client name now carried on every
006700*                    output record rather than held on the
006800*                    job card.
006900**************************************************************
007000*
007100 ENVIRONMENT              DIVISION.
007200*================================
007300*
007400 CONFIGURATION            SECTION.
007500 SPECIAL-NAMES.
007600     C01 IS TOP-OF-FORM.
007700*
007800 INPUT-OUTPUT             SECTION.
007900 FILE-CONTROL.
008000     SELECT DQ-CONTROL    ASSIGN TO "DQCONTRL"
008100         ORGANIZATION LINE SEQUENTIAL
008200         FILE STATUS  IS DQ-CTL-STATUS.
008300*
008400     SELECT DQ-DEVICES    ASSIGN TO "DQDEVICE"
008500         ORGANIZATION LINE SEQUENTIAL
008600         FILE STATUS  IS DQ-DEV-STATUS.
008700*
008800     SELECT DQ-READINGS   ASSIGN TO "DQREADNG"
008900         ORGANIZATION LINE SEQUENTIAL
009000         FILE STATUS  IS DQ-RDG-STATUS.
009100*
009200     SELECT DQ-QUALITY-OUT ASSIGN TO "DQQUALOT"
009300         ORGANIZATION LINE SEQUENTIAL
009400         FILE STATUS  IS DQ-QOT-STATUS.
009500*
009600     SELECT DQ-QUALITY-RPT ASSIGN TO "DQQUALRP"
009700         ORGANIZATION LINE SEQUENTIAL
009800         FILE STATUS  IS DQ-QRP-STATUS.
009900*
010000 DATA                     DIVISION.
010100*================================
010200*
010300 FILE SECTION.
010400*
010500 FD  DQ-CONTROL.
010600 COPY "wsdqctl.cob".
010700*
010800 FD  DQ-DEVICES.
010900 COPY "wsdqdev.cob".
011000*
011100 FD  DQ-READINGS.
011200 COPY "wsdqrdg.cob".
011300*
011400 FD  DQ-QUALITY-OUT.
011500 COPY "wsdqqlt.cob".
011600*
011700 FD  DQ-QUALITY-RPT.
011800 01  DQ-QLT-RPT-RECORD.
011900     03  DQ-QLT-RPT-TEXT      PIC X(79).
012000     03  FILLER                PIC X(1).
012100*
012200 WORKING-STORAGE          SECTION.
012300*-----------------------
012400 77  PROG-NAME                 PIC X(30) VALUE
012500     "DQUALCHK (V1.0.14)".
012600*
012700 COPY "wsdqwrk.cob".
012800*
012900 01  DQ-WS-FILE-STATUSES.
013000     03  DQ-CTL-STATUS         PIC XX    VALUE "00".
013100     03  DQ-DEV-STATUS         PIC XX    VALUE "00".
013200     03  DQ-RDG-STATUS         PIC XX    VALUE "00".
013300     03  DQ-QOT-STATUS         PIC XX    VALUE "00".
013400     03  DQ-QRP-STATUS         PIC XX    VALUE "00".
013500     03  FILLER                PIC X(10).
013600*
013700 01  DQ-WS-EOF-SWITCHES.
013800     03  DQ-WS-RDG-EOF-SW      PIC X     VALUE "N".
013900         88  DQ-WS-RDG-EOF                   VALUE "Y".
014000     03  FILLER                PIC X(9).
014100*
014200 01  DQ-WS-CURRENT-GROUP.
014300     03  DQ-WS-CUR-DEV-ID      PIC 9(9).
014400     03  DQ-WS-CUR-DEV-NAME    PIC X(30).
014500     03  DQ-WS-CUR-PARAM       PIC X(12).
014600     03  DQ-WS-CUR-ACTIVE-SW   PIC X     VALUE "N".
014700         88  DQ-WS-GROUP-ACTIVE              VALUE "Y".
014800     03  FILLER                PIC X(9).
014900*
015000 01  DQ-WS-SAVED-READING.
015100*    HOLDS THE JUST-READ RECORD'S ADJUSTED FIELDS WHILE WE DECIDE
015200*    WHETHER IT STARTS A NEW GROUP
015300     03  DQ-WS-SAV-DEV-ID      PIC 9(9).
015400     03  DQ-WS-SAV-DEV-NAME    PIC X(30).
015500     03  DQ-WS-SAV-PARAM       PIC X(12).
015600     03  DQ-WS-SAV-ADJ-TS      PIC 9(10)  COMP.
015700     03  DQ-WS-SAV-VALUE       PIC S9(9)V9(4).
015800     03  FILLER                PIC X(9).
015900*
016000 01  DQ-WS-WINDOW.
016100     03  DQ-WS-WIN-HOURS       PIC 9(9)   COMP.
016200*    WHOLE HOURS BETWEEN WINDOW START AND END
016300     03  DQ-WS-WIN-EXPECTED    PIC 9(7)   COMP.
016400     03  FILLER                PIC X(9).
016500*
016600 01  DQ-WS-GROUP-STATS.
016700     03  DQ-WS-GST-ACTUAL      PIC 9(7)   COMP.
016800     03  DQ-WS-GST-ZERO-CNT    PIC 9(7)   COMP.
016900     03  DQ-WS-GST-NEG-CNT     PIC 9(7)   COMP.
017000     03  FILLER                PIC X(9).
017100*
017200 01  DQ-WS-REPORT-TOTALS.
017300     03  DQ-WS-RPT-DEV-CNT     PIC 9(7)   COMP.
017400     03  DQ-WS-RPT-FLAG-CNT    PIC 9(7)   COMP.
017500     03  DQ-WS-RPT-SUM-COMPL   PIC 9(9)V99 COMP.
017600     03  DQ-WS-RPT-SUM-ZEROPC  PIC 9(9)V99 COMP.
017700     03  DQ-WS-RPT-SUM-EXPECT  PIC 9(9)   COMP.
017800     03  DQ-WS-RPT-SUM-ACTUAL  PIC 9(9)   COMP.
017900     03  DQ-WS-RPT-BAND-HI     PIC 9(7)   COMP.
018000*    COMPLETENESS 95 AND OVER
018100     03  DQ-WS-RPT-BAND-MID    PIC 9(7)   COMP.
018200*    COMPLETENESS 90 UP TO 95
018300     03  DQ-WS-RPT-BAND-LO     PIC 9(7)   COMP.
018400*    COMPLETENESS BELOW 90
018500     03  FILLER                PIC X(9).
018600*
018700* FLAGGED-DEVICE TABLE, BUILT AS EACH GROUP IS ANALYSED AND HELD
018800* SORTED ASCENDING ON COMPLETENESS FOR THE SUMMARY REPORT.
018900*
019000 01  DQ-WS-FLAGGED-TABLE.
019100     03  DQ-WS-FLG-COUNT       PIC 9(5)   COMP.
019200     03  DQ-WS-FLG-ENTRY       OCCURS 1 TO 2000 TIMES
019300         DEPENDING ON DQ-WS-FLG-COUNT
019400         INDEXED BY DQ-WS-FLG-IX.
019500         05  DQ-WS-FLG-DEV-ID      PIC 9(9).
019600         05  DQ-WS-FLG-DEV-NAME    PIC X(30).
019700         05  DQ-WS-FLG-PARAM       PIC X(12).
019800         05  DQ-WS-FLG-COMPL       PIC 9(3)V99.
019900         05  DQ-WS-FLG-EXPECTED    PIC 9(7).
020000         05  DQ-WS-FLG-ACTUAL      PIC 9(7).
020100         05  DQ-WS-FLG-ZEROPCT     PIC 9(3)V99.
020200         05  DQ-WS-FLG-TEXT        PIC X(40).
020300*        SHORT LIST OF FLAG NAMES FOR THE REPORT LINE
020400*
020500 01  DQ-WS-SORT-WORK.
020600     03  DQ-WS-SI              PIC 9(5)   COMP.
020700     03  DQ-WS-SJ              PIC 9(5)   COMP.
020800     03  DQ-WS-SWAP-SW         PIC X      VALUE "N".
020900         88  DQ-WS-SWAP-MADE                 VALUE "Y".
021000     03  FILLER                PIC X(9).
021100*
021200 01  DQ-WS-FLAG-ENTRY-HOLD.
021300     03  DQ-WS-FEH-DEV-ID      PIC 9(9).
021400     03  DQ-WS-FEH-DEV-NAME    PIC X(30).
021500     03  DQ-WS-FEH-PARAM       PIC X(12).
021600     03  DQ-WS-FEH-COMPL       PIC 9(3)V99.
021700     03  DQ-WS-FEH-EXPECTED    PIC 9(7).
021800     03  DQ-WS-FEH-ACTUAL      PIC 9(7).
021900     03  DQ-WS-FEH-ZEROPCT     PIC 9(3)V99.
022000     03  DQ-WS-FEH-TEXT        PIC X(40).
022100     03  FILLER                PIC X(9).
022200*
022300 01  DQ-WS-EDIT-FIELDS.
022400*    REPORT-LINE EDIT AREAS - DISPLAY USAGE, NOT COUNTERS
022500     03  DQ-WS-ED-PCT          PIC ZZ9.99.
022600     03  DQ-WS-ED-PCT1         PIC ZZ9.9.
022700     03  DQ-WS-ED-CNT7         PIC ZZZ,ZZ9.
022800     03  DQ-WS-ED-CNT5         PIC ZZ,ZZ9.
022900     03  DQ-WS-ED-DATE.
023000         05  DQ-WS-ED-DATE-CCYY   PIC 9(4).
023100         05  FILLER                PIC X VALUE "-".
023200         05  DQ-WS-ED-DATE-MM     PIC 99.
023300         05  FILLER                PIC X VALUE "-".
023400         05  DQ-WS-ED-DATE-DD     PIC 99.
023500     03  FILLER                PIC X(9).
023600*
023700 01  DQ-WS-ED-WORKDATE.
023800*    PLAIN CCYYMMDD VIEW OF A DATE, NO DASHES - A DATE IS MOVED IN
023900*    HERE FIRST, THEN ITS THREE PARTS ARE MOVED ON INTO THE DASHED
024000*    DQ-WS-ED-DATE GROUP ABOVE FOR PRINTING.
024100     03  DQ-WS-ED-WD-CCYY     PIC 9(4).
024200     03  DQ-WS-ED-WD-MM       PIC 99.
024300     03  DQ-WS-ED-WD-DD       PIC 99.
024400 01  DQ-WS-ED-DATE9 REDEFINES DQ-WS-ED-WORKDATE
024500         PIC 9(8).
024600*
024700 01  DQ-WS-LINE-WORK.
024800     03  DQ-WS-LINE-BUILD      PIC X(79).
024900     03  DQ-WS-LINE-PTR        PIC 9(3)   COMP.
025000     03  DQ-WS-FLAGTXT-BUILD   PIC X(40).
025100     03  DQ-WS-FLAGTXT-PTR     PIC 9(3)   COMP.
025200     03  FILLER                PIC X(9).
025300*
025400 PROCEDURE                DIVISION.
025500*================================
025600*
025700 AA000-MAIN               SECTION.
025800**********************************
025900     DISPLAY PROG-NAME " STARTING".
026000     PERFORM AA010-VALIDATE-CONTROL.
026100     PERFORM AA020-LOAD-DEVICES.
026200     PERFORM AA030-PROCESS-READINGS.
026300     PERFORM ZZ060-WRITE-REPORT.
026400     DISPLAY PROG-NAME " COMPLETE - " DQ-WS-RPT-DEV-CNT
026500         " DEVICE/PARAMETER GROUPS, " DQ-WS-RPT-FLAG-CNT " FLAGGED".
026600     GOBACK.
026700*
026800 AA010-VALIDATE-CONTROL   SECTION.
026900**********************************
027000*    READ AND CHECK THE ONE-RECORD CONTROL FILE; ABEND ON ANY
027100*    MISSING OR OUT-OF-RANGE PARAMETER - 17/08/95 RJT.
027200     OPEN INPUT DQ-CONTROL.
027300     IF DQ-CTL-STATUS NOT = "00"
027400         DISPLAY DQ001
027500         PERFORM ZZ900-ABEND-RUN
027600     END-IF.
027700     READ DQ-CONTROL
027800         AT END
027900             DISPLAY DQ001
028000             PERFORM ZZ900-ABEND-RUN
028100     END-READ.
028200     CLOSE DQ-CONTROL.
028300     IF DQ-CTL-REQUEST-TYPE = SPACES
028400         DISPLAY DQ009
028500         PERFORM ZZ900-ABEND-RUN
028600     END-IF.
028700     IF DQ-CTL-START-DATE = ZERO OR DQ-CTL-END-DATE = ZERO
028800         DISPLAY DQ010
028900         PERFORM ZZ900-ABEND-RUN
029000     END-IF.
029100*    PIC 9(3)V99 IS UNSIGNED SO ONLY THE UPPER BOUND NEEDS TESTING
029200     IF DQ-CTL-TREND-THRESHOLD > 100.00
029300         DISPLAY DQ004 DQ-CTL-TREND-THRESHOLD
029400         PERFORM ZZ900-ABEND-RUN
029500     END-IF.
029600     IF DQ-CTL-OOH-THRESHOLD > 100.00
029700         DISPLAY DQ004 DQ-CTL-OOH-THRESHOLD
029800         PERFORM ZZ900-ABEND-RUN
029900     END-IF.
030000     PERFORM ZZ070-COMPUTE-WINDOW-BOUNDS.
030100*
030200 AA020-LOAD-DEVICES       SECTION.
030300**********************************
030400     OPEN INPUT DQ-DEVICES.
030500     IF DQ-DEV-STATUS NOT = "00"
030600         DISPLAY DQ002
030700         PERFORM ZZ900-ABEND-RUN
030800     END-IF.
030900     MOVE ZERO TO DQ-WS-DEV-COUNT.
031000     PERFORM AA021-READ-ONE-DEVICE
031100         UNTIL DQ-DEV-STATUS NOT = "00".
031200     CLOSE DQ-DEVICES.
031300     IF DQ-WS-DEV-COUNT = ZERO
031400         DISPLAY DQ002
031500         PERFORM ZZ900-ABEND-RUN
031600     END-IF.
031700*
031800 AA021-READ-ONE-DEVICE    SECTION.
031900**********************************
032000     READ DQ-DEVICES
032100         AT END
032200             MOVE "10" TO DQ-DEV-STATUS
032300         NOT AT END
032400             ADD 1 TO DQ-WS-DEV-COUNT
032500             MOVE DQ-DEV-DEVICE-ID   TO
032600                 DQ-WS-DEV-TAB-ID (DQ-WS-DEV-COUNT)
032700             MOVE DQ-DEV-DEVICE-NAME TO
032800                 DQ-WS-DEV-TAB-NAME (DQ-WS-DEV-COUNT)
032900             MOVE DQ-DEV-PARAM-KEY   TO
033000                 DQ-WS-DEV-TAB-PARAM (DQ-WS-DEV-COUNT)
033100     END-READ.
033200*
033300 AA025-SEARCH-DEVICE      SECTION.
033400**********************************
033500*    LINEAR LOOK-UP OF DQ-WS-SAV-DEV-ID/PARAM AGAINST THE DEVICE
033600*    TABLE - 09/06/91 RJT CHANGED FROM BINARY BACK TO LINEAR WHEN
033700*    THE CONFIG FILE STOPPED ARRIVING IN DEVICE-ID SEQUENCE.
033800     MOVE "N" TO DQ-WS-FOUND-SW.
033900     SET DQ-WS-DEV-IX TO 1.
034000     PERFORM AA026-TEST-ONE-DEVICE
034100         VARYING DQ-WS-DEV-IX FROM 1 BY 1
034200         UNTIL DQ-WS-DEV-IX > DQ-WS-DEV-COUNT
034300             OR DQ-WS-FOUND.
034400*
034500 AA026-TEST-ONE-DEVICE    SECTION.
034600**********************************
034700     IF DQ-WS-DEV-TAB-ID (DQ-WS-DEV-IX)    = DQ-WS-SAV-DEV-ID AND
034800         DQ-WS-DEV-TAB-PARAM (DQ-WS-DEV-IX) = DQ-WS-SAV-PARAM
034900         MOVE "Y" TO DQ-WS-FOUND-SW
035000     END-IF.
035100*
035200 AA030-PROCESS-READINGS   SECTION.
035300**********************************
035400*    SEQUENTIAL PASS OVER THE SORTED READINGS FILE, BREAKING ON
035500*    CHANGE OF DEVICE-ID/PARAM-KEY TO ANALYSE EACH GROUP IN TURN -
035600*    30/01/93 MPH.
035700     OPEN INPUT DQ-READINGS.
035800     IF DQ-RDG-STATUS NOT = "00"
035900         DISPLAY DQ003
036000         PERFORM ZZ900-ABEND-RUN
036100     END-IF.
036200     OPEN OUTPUT DQ-QUALITY-OUT.
036300     MOVE ZERO TO DQ-WS-GRP-COUNT.
036400     PERFORM AA031-READ-ONE-READING.
036500     PERFORM AA032-HANDLE-ONE-READING
036600         UNTIL DQ-WS-RDG-EOF.
036700     IF DQ-WS-GROUP-ACTIVE
036800         PERFORM AA040-FINISH-GROUP
036900     END-IF.
037000     CLOSE DQ-READINGS DQ-QUALITY-OUT.
037100*
037200 AA031-READ-ONE-READING   SECTION.
037300**********************************
037400     READ DQ-READINGS
037500         AT END
037600             SET DQ-WS-RDG-EOF TO TRUE
037700         NOT AT END
037800             MOVE DQ-RDG-DEVICE-ID   TO DQ-WS-SAV-DEV-ID
037900             MOVE DQ-RDG-DEVICE-NAME TO DQ-WS-SAV-DEV-NAME
038000             MOVE DQ-RDG-PARAM-KEY   TO DQ-WS-SAV-PARAM
038100             MOVE DQ-RDG-READ-VALUE  TO DQ-WS-SAV-VALUE
038200             PERFORM ZZ080-ADJUST-TIMESTAMP
038300             MOVE DQ-WS-ADJ-COMPOUND TO DQ-WS-SAV-ADJ-TS
038400     END-READ.
038500*
038600 AA032-HANDLE-ONE-READING SECTION.
038700**********************************
038800*    DROP ANYTHING OUTSIDE THE WINDOW OR NOT IN THE DEVICE TABLE,
038900*    ELSE BUFFER IT INTO THE CURRENT OR A NEWLY STARTED GROUP -
039000*    17/08/95 RJT, UNKNOWN DEVICE/PARAM NOW COUNTED AND WARNED.
039100     IF DQ-WS-SAV-ADJ-TS < DQ-WS-WINDOW-START-COMP OR
039200         DQ-WS-SAV-ADJ-TS > DQ-WS-WINDOW-END-COMP
039300         ADD 1 TO DQ-WS-SKIP-CNT
039400         PERFORM AA031-READ-ONE-READING
039500     ELSE
039600         PERFORM AA025-SEARCH-DEVICE
039700         IF DQ-WS-NOT-FOUND
039800             DISPLAY DQ005 DQ-WS-SAV-DEV-ID " " DQ-WS-SAV-PARAM
039900             ADD 1 TO DQ-WS-SKIP-CNT
040000             PERFORM AA031-READ-ONE-READING
040100         ELSE
040200             IF DQ-WS-GROUP-ACTIVE AND
040300                 (DQ-WS-SAV-DEV-ID NOT = DQ-WS-CUR-DEV-ID OR
040400                 DQ-WS-SAV-PARAM  NOT = DQ-WS-CUR-PARAM)
040500                 PERFORM AA040-FINISH-GROUP
040600             END-IF
040700             IF NOT DQ-WS-GROUP-ACTIVE
040800                 PERFORM AA035-START-NEW-GROUP
040900             END-IF
041000             ADD 1 TO DQ-WS-GRP-COUNT
041100             MOVE DQ-WS-SAV-ADJ-TS TO DQ-WS-GRP-TS (DQ-WS-GRP-COUNT)
041200             MOVE DQ-WS-SAV-VALUE  TO DQ-WS-GRP-VALUE (DQ-WS-GRP-COUNT)
041300             PERFORM AA031-READ-ONE-READING
041400         END-IF
041500     END-IF.
041600*
041700 AA035-START-NEW-GROUP    SECTION.
041800**********************************
041900     MOVE DQ-WS-SAV-DEV-ID   TO DQ-WS-CUR-DEV-ID.
042000     MOVE DQ-WS-SAV-DEV-NAME TO DQ-WS-CUR-DEV-NAME.
042100     MOVE DQ-WS-SAV-PARAM    TO DQ-WS-CUR-PARAM.
042200     SET DQ-WS-GROUP-ACTIVE TO TRUE.
042300     MOVE ZERO TO DQ-WS-GRP-COUNT.
042400*
042500 AA040-FINISH-GROUP       SECTION.
042600**********************************
042700*    CLOSE OFF ONE DEVICE/PARAMETER GROUP - WORK OUT ITS STATISTICS,
042800*    WRITE THE DETAIL RECORD AND ROLL THE FIGURES INTO THE REPORT.
042900     MOVE ZERO TO DQ-WS-GST-ZERO-CNT DQ-WS-GST-NEG-CNT.
043000     MOVE DQ-WS-GRP-COUNT TO DQ-WS-GST-ACTUAL.
043100     PERFORM AA041-TALLY-ONE-READING
043200         VARYING DQ-WS-GRP-IX FROM 1 BY 1
043300         UNTIL DQ-WS-GRP-IX > DQ-WS-GRP-COUNT.
043400     PERFORM AA045-SET-QUALITY-FLAGS.
043500     PERFORM AA046-ACCUM-REPORT-STATS.
043600     PERFORM AA050-WRITE-DETAIL.
043700     IF DQ-QLT-IS-FLAGGED = "Y"
043800         PERFORM AA055-ADD-FLAGGED-ENTRY
043900     END-IF.
044000     ADD 1 TO DQ-WS-RPT-DEV-CNT.
044100     MOVE "N" TO DQ-WS-CUR-ACTIVE-SW.
044200*
044300 AA041-TALLY-ONE-READING  SECTION.
044400**********************************
044500     IF DQ-WS-GRP-VALUE (DQ-WS-GRP-IX) = ZERO
044600         ADD 1 TO DQ-WS-GST-ZERO-CNT
044700     END-IF.
044800     IF DQ-WS-GRP-VALUE (DQ-WS-GRP-IX) < ZERO
044900         ADD 1 TO DQ-WS-GST-NEG-CNT
045000     END-IF.
045100*
045200 AA045-SET-QUALITY-FLAGS  SECTION.
045300**********************************
045400*    02/09/88 RJT - ZERO-PCT/NEG-PCT ARE OVER ACTUAL POINTS, NOT
045500*    OVER EXPECTED - ZERO-ACTUAL GUARDS BELOW.
045600     MOVE DQ-CTL-CLIENT-NAME    TO DQ-QLT-CLIENT-NAME.
045700     MOVE DQ-WS-CUR-DEV-ID      TO DQ-QLT-DEVICE-ID.
045800     MOVE DQ-WS-CUR-DEV-NAME    TO DQ-QLT-DEVICE-NAME.
045900     MOVE DQ-WS-CUR-PARAM       TO DQ-QLT-PARAM-KEY.
046000     MOVE DQ-WS-WIN-EXPECTED    TO DQ-QLT-EXPECTED-POINTS.
046100     MOVE DQ-WS-GST-ACTUAL      TO DQ-QLT-ACTUAL-POINTS.
046200     MOVE DQ-WS-GST-ZERO-CNT    TO DQ-QLT-ZERO-COUNT.
046300     MOVE DQ-WS-GST-NEG-CNT     TO DQ-QLT-NEG-COUNT.
046400     IF DQ-WS-WIN-EXPECTED = ZERO
046500         MOVE ZERO TO DQ-QLT-COMPLETENESS-PCT
046600     ELSE
046700         COMPUTE DQ-QLT-COMPLETENESS-PCT ROUNDED =
046800             DQ-WS-GST-ACTUAL / DQ-WS-WIN-EXPECTED * 100
046900     END-IF.
047000     IF DQ-WS-GST-ACTUAL = ZERO
047100         MOVE ZERO TO DQ-QLT-ZERO-PCT
047200         MOVE ZERO TO DQ-QLT-NEG-PCT
047300     ELSE
047400         COMPUTE DQ-QLT-ZERO-PCT ROUNDED =
047500             DQ-WS-GST-ZERO-CNT / DQ-WS-GST-ACTUAL * 100
047600         COMPUTE DQ-QLT-NEG-PCT ROUNDED =
047700             DQ-WS-GST-NEG-CNT / DQ-WS-GST-ACTUAL * 100
047800     END-IF.
047900     MOVE "N" TO DQ-QLT-FLAG-COMPLETENESS.
048000     MOVE "N" TO DQ-QLT-FLAG-ZEROS.
048100     MOVE "N" TO DQ-QLT-FLAG-NEGATIVES.
048200     MOVE "N" TO DQ-QLT-IS-FLAGGED.
048300     IF DQ-QLT-COMPLETENESS-PCT < 90.00
048400         MOVE "Y" TO DQ-QLT-FLAG-COMPLETENESS
048500     END-IF.
048600     IF DQ-QLT-ZERO-PCT > 10.00
048700         MOVE "Y" TO DQ-QLT-FLAG-ZEROS
048800     END-IF.
048900     IF DQ-QLT-NEG-COUNT > ZERO
049000         MOVE "Y" TO DQ-QLT-FLAG-NEGATIVES
049100     END-IF.
049200     IF DQ-QLT-FLAG-COMPLETENESS = "Y" OR
049300         DQ-QLT-FLAG-ZEROS = "Y" OR
049400         DQ-QLT-FLAG-NEGATIVES = "Y"
049500         MOVE "Y" TO DQ-QLT-IS-FLAGGED
049600     END-IF.
049700*
049800 AA046-ACCUM-REPORT-STATS SECTION.
049900**********************************
050000     ADD DQ-QLT-COMPLETENESS-PCT TO DQ-WS-RPT-SUM-COMPL.
050100     ADD DQ-QLT-ZERO-PCT         TO DQ-WS-RPT-SUM-ZEROPC.
050200     ADD DQ-WS-WIN-EXPECTED      TO DQ-WS-RPT-SUM-EXPECT.
050300     ADD DQ-WS-GST-ACTUAL        TO DQ-WS-RPT-SUM-ACTUAL.
050400     IF DQ-QLT-COMPLETENESS-PCT >= 95.00
050500         ADD 1 TO DQ-WS-RPT-BAND-HI
050600     ELSE
050700         IF DQ-QLT-COMPLETENESS-PCT >= 90.00
050800             ADD 1 TO DQ-WS-RPT-BAND-MID
050900         ELSE
051000             ADD 1 TO DQ-WS-RPT-BAND-LO
051100         END-IF
051200     END-IF.
051300     IF DQ-QLT-IS-FLAGGED = "Y"
051400         ADD 1 TO DQ-WS-RPT-FLAG-CNT
051500     END-IF.
051600*
051700 AA050-WRITE-DETAIL       SECTION.
051800**********************************
051900     WRITE DQ-QUALITY-RECORD.
052000     IF DQ-QOT-STATUS NOT = "00"
052100         DISPLAY SY001 " - QUALITY DETAIL WRITE " DQ-QOT-STATUS
052200         PERFORM ZZ900-ABEND-RUN
052300     END-IF.
052400*
052500 AA055-ADD-FLAGGED-ENTRY  SECTION.
052600**********************************
052700     ADD 1 TO DQ-WS-FLG-COUNT.
052800     MOVE DQ-QLT-DEVICE-ID        TO
052900         DQ-WS-FLG-DEV-ID (DQ-WS-FLG-COUNT).
053000     MOVE DQ-QLT-DEVICE-NAME      TO
053100         DQ-WS-FLG-DEV-NAME (DQ-WS-FLG-COUNT).
053200     MOVE DQ-QLT-PARAM-KEY        TO
053300         DQ-WS-FLG-PARAM (DQ-WS-FLG-COUNT).
053400     MOVE DQ-QLT-COMPLETENESS-PCT TO
053500         DQ-WS-FLG-COMPL (DQ-WS-FLG-COUNT).
053600     MOVE DQ-QLT-EXPECTED-POINTS  TO
053700         DQ-WS-FLG-EXPECTED (DQ-WS-FLG-COUNT).
053800     MOVE DQ-QLT-ACTUAL-POINTS    TO
053900         DQ-WS-FLG-ACTUAL (DQ-WS-FLG-COUNT).
054000     MOVE DQ-QLT-ZERO-PCT         TO
054100         DQ-WS-FLG-ZEROPCT (DQ-WS-FLG-COUNT).
054200     PERFORM AA056-BUILD-FLAG-TEXT.
054300*
054400 AA056-BUILD-FLAG-TEXT    SECTION.
054500**********************************
054600     MOVE SPACES TO DQ-WS-FLAGTXT-BUILD.
054700     MOVE 1 TO DQ-WS-FLAGTXT-PTR.
054800     IF DQ-QLT-FLAG-COMPLETENESS = "Y"
054900         STRING "LOW-COMPLETENESS " DELIMITED BY SIZE
055000             INTO DQ-WS-FLAGTXT-BUILD
055100             WITH POINTER DQ-WS-FLAGTXT-PTR
055200     END-IF.
055300     IF DQ-QLT-FLAG-ZEROS = "Y"
055400         STRING "HIGH-ZEROS " DELIMITED BY SIZE
055500             INTO DQ-WS-FLAGTXT-BUILD
055600             WITH POINTER DQ-WS-FLAGTXT-PTR
055700     END-IF.
055800     IF DQ-QLT-FLAG-NEGATIVES = "Y"
055900         STRING "NEGATIVE-VALUES " DELIMITED BY SIZE
056000             INTO DQ-WS-FLAGTXT-BUILD
056100             WITH POINTER DQ-WS-FLAGTXT-PTR
056200     END-IF.
056300     MOVE DQ-WS-FLAGTXT-BUILD TO
056400         DQ-WS-FLG-TEXT (DQ-WS-FLG-COUNT).
056500*
056600 ZZ060-WRITE-REPORT       SECTION.
056700**********************************
056800*    BUILDS THE FIVE-PART QUALITY TEXT REPORT.  SEE RPT HEADER BELOW
056900*    FOR THE LAYOUT THIS SHOP HAS USED SINCE THE BUREAU DAYS.
057000     OPEN OUTPUT DQ-QUALITY-RPT.
057100     IF DQ-QRP-STATUS NOT = "00"
057200         DISPLAY SY001 " - QUALITY REPORT OPEN " DQ-QRP-STATUS
057300         PERFORM ZZ900-ABEND-RUN
057400     END-IF.
057500     PERFORM ZZ061-SORT-FLAGGED.
057600     PERFORM ZZ062-RPT-HEADER.
057700     PERFORM ZZ063-RPT-SUMMARY.
057800     PERFORM ZZ064-RPT-FLAGGED.
057900     PERFORM ZZ065-RPT-FINDINGS.
058000     PERFORM ZZ066-RPT-METHOD.
058100     CLOSE DQ-QUALITY-RPT.
058200*
058300 ZZ061-SORT-FLAGGED       SECTION.
058400**********************************
058500*    03/11/90 RJT - BUBBLE SORT, FLAGGED TABLE IS NEVER BIG ENOUGH
058600*    TO JUSTIFY A SORT VERB - ASCENDING ON COMPLETENESS PCT.
058700     IF DQ-WS-FLG-COUNT < 2
058800         GO TO ZZ061-EXIT
058900     END-IF.
059000     PERFORM ZZ061-OUTER-PASS
059100         VARYING DQ-WS-SI FROM 1 BY 1
059200         UNTIL DQ-WS-SI > DQ-WS-FLG-COUNT - 1.
059300 ZZ061-EXIT.
059400     EXIT.
059500*
059600 ZZ061-OUTER-PASS         SECTION.
059700**********************************
059800     PERFORM ZZ061-INNER-PASS
059900         VARYING DQ-WS-SJ FROM 1 BY 1
060000         UNTIL DQ-WS-SJ > DQ-WS-FLG-COUNT - DQ-WS-SI.
060100*
060200 ZZ061-INNER-PASS         SECTION.
060300**********************************
060400     IF DQ-WS-FLG-COMPL (DQ-WS-SJ) >
060500         DQ-WS-FLG-COMPL (DQ-WS-SJ + 1)
060600         MOVE DQ-WS-FLG-ENTRY (DQ-WS-SJ)     TO DQ-WS-FLAG-ENTRY-HOLD
060700         MOVE DQ-WS-FLG-ENTRY (DQ-WS-SJ + 1) TO
060800             DQ-WS-FLG-ENTRY (DQ-WS-SJ)
060900         MOVE DQ-WS-FLAG-ENTRY-HOLD TO
061000             DQ-WS-FLG-ENTRY (DQ-WS-SJ + 1)
061100     END-IF.
061200*
061300 ZZ062-RPT-HEADER         SECTION.
061400**********************************
061500     MOVE ALL "=" TO DQ-QLT-RPT-TEXT.
061600     WRITE DQ-QLT-RPT-RECORD.
061700     MOVE SPACES TO DQ-QLT-RPT-TEXT.
061800     STRING "WEEKLY ENERGY DATA QUALITY REPORT - "
061900         DQ-CTL-CLIENT-NAME DELIMITED BY SIZE
062000         INTO DQ-QLT-RPT-TEXT.
062100     WRITE DQ-QLT-RPT-RECORD.
062200     MOVE DQ-CTL-START-DATE TO DQ-WS-ED-DATE9.
062300     MOVE DQ-WS-ED-WD-CCYY TO DQ-WS-ED-DATE-CCYY.
062400     MOVE DQ-WS-ED-WD-MM   TO DQ-WS-ED-DATE-MM.
062500     MOVE DQ-WS-ED-WD-DD   TO DQ-WS-ED-DATE-DD.
062600     STRING "PERIOD START: " DQ-WS-ED-DATE DELIMITED BY SIZE
062700         INTO DQ-QLT-RPT-TEXT.
062800     WRITE DQ-QLT-RPT-RECORD.
062900     MOVE DQ-CTL-END-DATE TO DQ-WS-ED-DATE9.
063000     MOVE DQ-WS-ED-WD-CCYY TO DQ-WS-ED-DATE-CCYY.
063100     MOVE DQ-WS-ED-WD-MM   TO DQ-WS-ED-DATE-MM.
063200     MOVE DQ-WS-ED-WD-DD   TO DQ-WS-ED-DATE-DD.
063300     STRING "PERIOD END:   " DQ-WS-ED-DATE DELIMITED BY SIZE
063400         INTO DQ-QLT-RPT-TEXT.
063500     WRITE DQ-QLT-RPT-RECORD.
063600     MOVE DQ-WS-RPT-DEV-CNT TO DQ-WS-ED-CNT5.
063700     STRING "DEVICE/PARAMETER GROUPS ANALYSED: " DQ-WS-ED-CNT5
063800         DELIMITED BY SIZE INTO DQ-QLT-RPT-TEXT.
063900     WRITE DQ-QLT-RPT-RECORD.
064000     MOVE ALL "=" TO DQ-QLT-RPT-TEXT.
064100     WRITE DQ-QLT-RPT-RECORD.
064200*
064300 ZZ063-RPT-SUMMARY        SECTION.
064400**********************************
064500     MOVE SPACES TO DQ-QLT-RPT-TEXT.
064600     STRING "EXECUTIVE SUMMARY" DELIMITED BY SIZE
064700         INTO DQ-QLT-RPT-TEXT.
064800     WRITE DQ-QLT-RPT-RECORD.
064900     IF DQ-WS-RPT-DEV-CNT = ZERO
065000         MOVE ZERO TO DQ-WS-ED-PCT
065100     ELSE
065200         COMPUTE DQ-WS-ED-PCT ROUNDED =
065300             DQ-WS-RPT-SUM-COMPL / DQ-WS-RPT-DEV-CNT
065400     END-IF.
065500     STRING "AVERAGE COMPLETENESS (PER-GROUP MEAN): "
065600         DQ-WS-ED-PCT " PCT" DELIMITED BY SIZE
065700         INTO DQ-QLT-RPT-TEXT.
065800     WRITE DQ-QLT-RPT-RECORD.
065900     IF DQ-WS-RPT-SUM-EXPECT = ZERO
066000         MOVE ZERO TO DQ-WS-ED-PCT
066100     ELSE
066200         COMPUTE DQ-WS-ED-PCT ROUNDED =
066300             DQ-WS-RPT-SUM-ACTUAL / DQ-WS-RPT-SUM-EXPECT * 100
066400     END-IF.
066500     STRING "OVERALL COMPLETENESS (ACTUAL/EXPECTED): "
066600         DQ-WS-ED-PCT " PCT" DELIMITED BY SIZE
066700         INTO DQ-QLT-RPT-TEXT.
066800     WRITE DQ-QLT-RPT-RECORD.
066900     IF DQ-WS-RPT-DEV-CNT = ZERO
067000         MOVE ZERO TO DQ-WS-ED-PCT
067100     ELSE
067200         COMPUTE DQ-WS-ED-PCT ROUNDED =
067300             DQ-WS-RPT-SUM-ZEROPC / DQ-WS-RPT-DEV-CNT
067400     END-IF.
067500     STRING "AVERAGE ZERO-VALUE PERCENTAGE: "
067600         DQ-WS-ED-PCT " PCT" DELIMITED BY SIZE
067700         INTO DQ-QLT-RPT-TEXT.
067800     WRITE DQ-QLT-RPT-RECORD.
067900     MOVE DQ-WS-RPT-FLAG-CNT TO DQ-WS-ED-CNT5.
068000     STRING "GROUPS FLAGGED FOR REVIEW: " DQ-WS-ED-CNT5
068100         DELIMITED BY SIZE INTO DQ-QLT-RPT-TEXT.
068200     WRITE DQ-QLT-RPT-RECORD.
068300*
068400 ZZ064-RPT-FLAGGED        SECTION.
068500**********************************
068600     MOVE SPACES TO DQ-QLT-RPT-TEXT.
068700     WRITE DQ-QLT-RPT-RECORD.
068800     STRING "FLAGGED DEVICE/PARAMETER GROUPS (LOWEST COMPLETENESS FIRST)"
068900         DELIMITED BY SIZE INTO DQ-QLT-RPT-TEXT.
069000     WRITE DQ-QLT-RPT-RECORD.
069100     IF DQ-WS-FLG-COUNT = ZERO
069200         MOVE SPACES TO DQ-QLT-RPT-TEXT
069300         STRING "NONE - ALL GROUPS WITHIN TOLERANCE." DELIMITED BY SIZE
069400             INTO DQ-QLT-RPT-TEXT
069500         WRITE DQ-QLT-RPT-RECORD
069600     ELSE
069700         PERFORM ZZ064-ONE-FLAGGED-LINE
069800             VARYING DQ-WS-FLG-IX FROM 1 BY 1
069900             UNTIL DQ-WS-FLG-IX > DQ-WS-FLG-COUNT
070000     END-IF.
070100*
070200 ZZ064-ONE-FLAGGED-LINE   SECTION.
070300**********************************
070400     MOVE DQ-WS-FLG-COMPL (DQ-WS-FLG-IX) TO DQ-WS-ED-PCT.
070500     MOVE SPACES TO DQ-QLT-RPT-TEXT.
070600     STRING DQ-WS-FLG-DEV-ID (DQ-WS-FLG-IX) " "
070700         DQ-WS-FLG-DEV-NAME (DQ-WS-FLG-IX) " "
070800         DQ-WS-FLG-PARAM (DQ-WS-FLG-IX) " - "
070900         DQ-WS-ED-PCT " PCT COMPLETE - "
071000         DQ-WS-FLG-TEXT (DQ-WS-FLG-IX) DELIMITED BY SIZE
071100         INTO DQ-QLT-RPT-TEXT.
071200     WRITE DQ-QLT-RPT-RECORD.
071300*
071400 ZZ065-RPT-FINDINGS       SECTION.
071500**********************************
071600     MOVE SPACES TO DQ-QLT-RPT-TEXT.
071700     WRITE DQ-QLT-RPT-RECORD.
071800     STRING "COMPLETENESS DISTRIBUTION" DELIMITED BY SIZE
071900         INTO DQ-QLT-RPT-TEXT.
072000     WRITE DQ-QLT-RPT-RECORD.
072100     MOVE DQ-WS-RPT-BAND-HI TO DQ-WS-ED-CNT5.
072200     STRING "95 PCT AND ABOVE: " DQ-WS-ED-CNT5 " GROUPS"
072300         DELIMITED BY SIZE INTO DQ-QLT-RPT-TEXT.
072400     WRITE DQ-QLT-RPT-RECORD.
072500     MOVE DQ-WS-RPT-BAND-MID TO DQ-WS-ED-CNT5.
072600     STRING "90 PCT UP TO 95 PCT: " DQ-WS-ED-CNT5 " GROUPS"
072700         DELIMITED BY SIZE INTO DQ-QLT-RPT-TEXT.
072800     WRITE DQ-QLT-RPT-RECORD.
072900     MOVE DQ-WS-RPT-BAND-LO TO DQ-WS-ED-CNT5.
073000     STRING "BELOW 90 PCT: " DQ-WS-ED-CNT5 " GROUPS"
073100         DELIMITED BY SIZE INTO DQ-QLT-RPT-TEXT.
073200     WRITE DQ-QLT-RPT-RECORD.
073300*
073400 ZZ066-RPT-METHOD         SECTION.
073500**********************************
073600     MOVE SPACES TO DQ-QLT-RPT-TEXT.
073700     WRITE DQ-QLT-RPT-RECORD.
073800     STRING "METHODOLOGY" DELIMITED BY SIZE INTO DQ-QLT-RPT-TEXT.
073900     WRITE DQ-QLT-RPT-RECORD.
074000     MOVE SPACES TO DQ-QLT-RPT-TEXT.
074100     STRING "COMPLETENESS = ACTUAL READINGS / EXPECTED READINGS * 100."
074200         DELIMITED BY SIZE INTO DQ-QLT-RPT-TEXT.
074300     WRITE DQ-QLT-RPT-RECORD.
074400     MOVE SPACES TO DQ-QLT-RPT-TEXT.
074500     STRING "GROUPS BELOW 90 PCT COMPLETE, ABOVE 10 PCT ZERO READINGS,"
074600         DELIMITED BY SIZE INTO DQ-QLT-RPT-TEXT.
074700     WRITE DQ-QLT-RPT-RECORD.
074800     MOVE SPACES TO DQ-QLT-RPT-TEXT.
074900     STRING "OR CARRYING NEGATIVE READINGS ARE FLAGGED FOR REVIEW."
075000         DELIMITED BY SIZE INTO DQ-QLT-RPT-TEXT.
075100     WRITE DQ-QLT-RPT-RECORD.
075200     MOVE SPACES TO DQ-QLT-RPT-TEXT.
075300     WRITE DQ-QLT-RPT-RECORD.
075400     STRING "RECOMMENDATIONS" DELIMITED BY SIZE INTO DQ-QLT-RPT-TEXT.
075500     WRITE DQ-QLT-RPT-RECORD.
075600     MOVE SPACES TO DQ-QLT-RPT-TEXT.
075700     STRING "INVESTIGATE METERING OR TELEMETRY FOR EVERY GROUP LISTED"
075800         DELIMITED BY SIZE INTO DQ-QLT-RPT-TEXT.
075900     WRITE DQ-QLT-RPT-RECORD.
076000     MOVE SPACES TO DQ-QLT-RPT-TEXT.
076100     STRING "UNDER FLAGGED DEVICE/PARAMETER GROUPS ABOVE."
076200         DELIMITED BY SIZE INTO DQ-QLT-RPT-TEXT.
076300     WRITE DQ-QLT-RPT-RECORD.
076400     MOVE SPACES TO DQ-QLT-RPT-TEXT.
076500     WRITE DQ-QLT-RPT-RECORD.
076600     MOVE ALL "=" TO DQ-QLT-RPT-TEXT.
076700     WRITE DQ-QLT-RPT-RECORD.
076800     MOVE SPACES TO DQ-QLT-RPT-TEXT.
076900     STRING "END OF REPORT" DELIMITED BY SIZE INTO DQ-QLT-RPT-TEXT.
077000     WRITE DQ-QLT-RPT-RECORD.
077100*
077200 ZZ070-COMPUTE-WINDOW-BOUNDS SECTION.
077300**********************************
077400*    COUNTS WHOLE DAYS FROM START-DATE TO END-DATE A DAY AT A TIME -
077500*    NO JULIAN-DAY ARITHMETIC IN THIS SHOP, SEE ZZ076/ZZ077 BELOW.
077600     MOVE ZERO TO DQ-WS-DAYS-BETWEEN.
077700     MOVE DQ-CTL-START-DATE TO DQ-WS-ADJ-DATE9.
077800     PERFORM ZZ075-ADVANCE-CURSOR-DAY
077900         UNTIL DQ-WS-ADJ-DATE9 = DQ-CTL-END-DATE.
078000     COMPUTE DQ-WS-WIN-HOURS =
078100         DQ-WS-DAYS-BETWEEN * 24 + DQ-CTL-END-HH - DQ-CTL-START-HH.
078200     COMPUTE DQ-WS-WIN-EXPECTED = DQ-WS-WIN-HOURS + 1.
078300     COMPUTE DQ-WS-WINDOW-START-COMP =
078400         DQ-CTL-START-DATE * 100 + DQ-CTL-START-HH.
078500     COMPUTE DQ-WS-WINDOW-END-COMP =
078600         DQ-CTL-END-DATE * 100 + DQ-CTL-END-HH.
078700*
078800 ZZ075-ADVANCE-CURSOR-DAY SECTION.
078900**********************************
079000     PERFORM ZZ076-BUMP-ADJ-DATE-BY-1.
079100     ADD 1 TO DQ-WS-DAYS-BETWEEN.
079200*
079300 ZZ076-BUMP-ADJ-DATE-BY-1 SECTION.
079400**********************************
079500     PERFORM ZZ077-CHECK-LEAP-YEAR.
079600     ADD 1 TO DQ-WS-ADJ-DD.
079700     IF DQ-WS-ADJ-DD > DQ-WS-DIM (DQ-WS-ADJ-MM)
079800         MOVE 1 TO DQ-WS-ADJ-DD
079900         ADD 1 TO DQ-WS-ADJ-MM
080000         IF DQ-WS-ADJ-MM > 12
080100             MOVE 1 TO DQ-WS-ADJ-MM
080200             ADD 1 TO DQ-WS-ADJ-CCYY
080300         END-IF
080400     END-IF.
080500*
080600 ZZ077-CHECK-LEAP-YEAR    SECTION.
080700**********************************
080800*    STANDARD GREGORIAN TEST - DIV BY 4 AND (NOT DIV 100 OR DIV 400).
080900     MOVE 28 TO DQ-WS-DIM (2).
081000     DIVIDE DQ-WS-ADJ-CCYY BY 4 GIVING DQ-WS-LEAP-Q
081100         REMAINDER DQ-WS-LEAP-R4.
081200     IF DQ-WS-LEAP-R4 = ZERO
081300         DIVIDE DQ-WS-ADJ-CCYY BY 100 GIVING DQ-WS-LEAP-Q
081400             REMAINDER DQ-WS-LEAP-R100
081500         IF DQ-WS-LEAP-R100 NOT = ZERO
081600             MOVE 29 TO DQ-WS-DIM (2)
081700         ELSE
081800             DIVIDE DQ-WS-ADJ-CCYY BY 400 GIVING DQ-WS-LEAP-Q
081900                 REMAINDER DQ-WS-LEAP-R400
082000             IF DQ-WS-LEAP-R400 = ZERO
082100                 MOVE 29 TO DQ-WS-DIM (2)
082200             END-IF
082300         END-IF
082400     END-IF.
082500*
082600 ZZ080-ADJUST-TIMESTAMP   SECTION.
082700**********************************
082800*    23/04/89 RJT - READING HOUR IS THE START OF THE HOUR THE METER
082900*    TOOK THE READING - WE TIME-STAMP IT TO THE HOUR IT COVERS.
083000     IF DQ-RDG-READ-HH = 23
083100         MOVE DQ-RDG-READ-DATE TO DQ-WS-ADJ-DATE9
083200         PERFORM ZZ076-BUMP-ADJ-DATE-BY-1
083300         MOVE ZERO TO DQ-WS-ADJ-HH
083400     ELSE
083500         MOVE DQ-RDG-READ-DATE TO DQ-WS-ADJ-DATE9
083600         COMPUTE DQ-WS-ADJ-HH = DQ-RDG-READ-HH + 1
083700     END-IF.
083800     COMPUTE DQ-WS-ADJ-COMPOUND =
083900         DQ-WS-ADJ-DATE9 * 100 + DQ-WS-ADJ-HH.
084000*
084100 ZZ900-ABEND-RUN          SECTION.
084200**********************************
084300*    ABNORMAL END - DISPLAY AND RETURN TO CALLER (OR JCL IF TOP LVL).
084400     DISPLAY "DQUALCHK - RUN TERMINATED ABNORMALLY."
084500     GOBACK.
084600*
