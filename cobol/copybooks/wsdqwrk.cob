000100******************************************
000200*                                         *
000300*  SHARED WORKING-STORAGE FOR THE DQ      *
000400*    WEEKLY ENERGY DATA-QUALITY SUITE     *
000500*                                         *
000600*  DEVICE LOOKUP TABLE, TIMESTAMP-ADJUST  *
000700*   WORK FIELDS AND COMMON DQ0NN / SY0NN  *
000800*   ERROR TEXT, COPIED INTO DQUALCHK,     *
000900*   DQTRDCHK, DQOHRCHK AND DQWKRUN.       *
001000******************************************
001100*
001200* 04/01/86 VBC - CREATED.
001300* 12/05/90 RJT - DEVICE TABLE RAISED 500 -> 2000 ENTRIES, FLEET GROWN.
001400* 21/01/26 VBC - ADDED COMPOUND-TS FIELDS SO WINDOW COMPARES ARE ONE
001500*                NUMERIC TEST INSTEAD OF A DATE-THEN-HOUR PAIR.
001600 
001700 01  DQ-WS-DEVICE-TABLE.
001800     03  DQ-WS-DEV-COUNT      PIC 9(5)      COMP.
001900     03  DQ-WS-DEV-ENTRY      OCCURS 1 TO 2000 TIMES
002000         DEPENDING ON DQ-WS-DEV-COUNT
002100         INDEXED BY DQ-WS-DEV-IX.
002200         05  DQ-WS-DEV-TAB-ID     PIC 9(9).
002300         05  DQ-WS-DEV-TAB-NAME   PIC X(30).
002400         05  DQ-WS-DEV-TAB-PARAM  PIC X(12).
002500*
002600 01  DQ-WS-FOUND-SW           PIC X         VALUE 'N'.
002700     88  DQ-WS-FOUND                        VALUE 'Y'.
002800     88  DQ-WS-NOT-FOUND                    VALUE 'N'.
002900*
003000* TIMESTAMP ADJUSTMENT WORK - RAW READING TIME TO ADJUSTED +1 HOUR.
003100*
003200 01  DQ-WS-RAW-DATE.
003300     03  DQ-WS-RAW-CCYY       PIC 9(4).
003400     03  DQ-WS-RAW-MM         PIC 99.
003500     03  DQ-WS-RAW-DD         PIC 99.
003600 01  DQ-WS-RAW-DATE9  REDEFINES DQ-WS-RAW-DATE
003700         PIC 9(8).
003800*
003900 01  DQ-WS-ADJ-DATE.
004000     03  DQ-WS-ADJ-CCYY       PIC 9(4).
004100     03  DQ-WS-ADJ-MM         PIC 99.
004200     03  DQ-WS-ADJ-DD         PIC 99.
004300 01  DQ-WS-ADJ-DATE9  REDEFINES DQ-WS-ADJ-DATE
004400         PIC 9(8).
004500*
004600 01  DQ-WS-ADJ-HH             PIC 99        COMP.
004700 01  DQ-WS-ADJ-COMPOUND       PIC 9(10)     COMP.
004800*    ADJ-DATE * 100 + ADJ-HH
004900 01  DQ-WS-WINDOW-START-COMP  PIC 9(10)     COMP.
005000 01  DQ-WS-WINDOW-END-COMP    PIC 9(10)     COMP.
005100*
005200 01  DQ-WS-LEAP-SW            PIC X         VALUE 'N'.
005300     88  DQ-WS-LEAP-YEAR                    VALUE 'Y'.
005400*
005500 01  DQ-WS-DAYS-IN-MONTH.
005600     03  DQ-WS-DIM            PIC 99  OCCURS 12
005700         VALUES 31 28 31 30 31 30 31 31 30 31 30 31.
005800 01  DQ-WS-DIM-TBL REDEFINES DQ-WS-DAYS-IN-MONTH
005900         PIC 9(24).
006000*
006100* COUNTERS / SWITCHES COMMON TO ALL FOUR PROGRAMS - ALL COMP PER
006200* HOUSE STYLE FOR NON-MONEY, NON-FILE FIELDS.
006300*
006400 01  DQ-WS-COUNTERS.
006500     03  DQ-WS-REC-CNT        BINARY-LONG   VALUE ZERO.
006600     03  DQ-WS-DEV-CNT        BINARY-LONG   VALUE ZERO.
006700     03  DQ-WS-FLAG-CNT       BINARY-LONG   VALUE ZERO.
006800     03  DQ-WS-SKIP-CNT       BINARY-LONG   VALUE ZERO.
006900*
007000* ONE DEVICE/PARAMETER GROUP'S RETAINED READINGS, BUFFERED HERE WHILE
007100* THE CONTROL-BREAK LOGIC IN EACH ANALYSER WORKS OUT ITS STATISTICS -
007200* MAX WINDOW CATERED FOR IS A SHADE OVER 80 DAYS HOURLY.
007300*
007400 01  DQ-WS-GROUP-READINGS.
007500     03  DQ-WS-GRP-COUNT      PIC 9(5)      COMP.
007600     03  DQ-WS-GRP-ENTRY      OCCURS 1 TO 2000 TIMES
007700         DEPENDING ON DQ-WS-GRP-COUNT
007800         INDEXED BY DQ-WS-GRP-IX.
007900         05  DQ-WS-GRP-TS         PIC 9(10)      COMP.
008000*        ADJUSTED DATE * 100 + ADJUSTED HOUR
008100         05  DQ-WS-GRP-HRIDX      PIC S9(9)      COMP.
008200*        WHOLE HOURS SINCE WINDOW START - TREND MIDPOINT SPLIT ONLY
008300         05  DQ-WS-GRP-VALUE      PIC S9(9)V9(4).
008400*
008500* LEAP-YEAR TEST AND DAY-COUNT WORK FOR THE CALENDAR ARITHMETIC -
008600* NO DATE INTRINSIC FUNCTIONS ARE USED ON THIS SITE'S COMPILER,
008700* SO MONTH/YEAR ROLLOVER IS WORKED OUT A DAY AT A TIME.
008800*
008900 01  DQ-WS-LEAP-WORK.
009000     03  DQ-WS-LEAP-Q         PIC 9(7)      COMP.
009100     03  DQ-WS-LEAP-R4        PIC 9(4)      COMP.
009200     03  DQ-WS-LEAP-R100      PIC 9(4)      COMP.
009300     03  DQ-WS-LEAP-R400      PIC 9(4)      COMP.
009400*
009500 01  DQ-WS-DAYS-BETWEEN      PIC 9(9)   COMP.
009600*
009700* ERROR / WARNING TEXT - SYSTEM WIDE (SY0NN) AND DQ MODULE SPECIFIC
009800* (DQ0NN), FOLLOWING THE HOUSE NUMBERING USED ACROSS ALL MODULES.
009900*
010000 01  DQ-ERROR-MESSAGES.
010100     03  SY001   PIC X(46) VALUE
010200         'SY001 ABORTING RUN - NOTE ERROR AND HIT RETURN'.
010300     03  DQ001   PIC X(36) VALUE
010400         'DQ001 CONTROL FILE NOT FOUND OR EMPTY'.
010500     03  DQ002   PIC X(33) VALUE
010600         'DQ002 DEVICE FILE NOT FOUND/EMPTY'.
010700     03  DQ003   PIC X(35) VALUE
010800         'DQ003 READINGS FILE NOT FOUND/EMPTY'.
010900     03  DQ004   PIC X(46) VALUE
011000         'DQ004 INVALID THRESHOLD - MUST BE 0 THRU 100 -'.
011100     03  DQ005   PIC X(52) VALUE
011200         'DQ005 DEVICE/PARAM NOT IN CONFIG - READING SKIPPED -'.
011300     03  DQ006   PIC X(45) VALUE
011400         'DQ006 TREND WINDOW MUST SPAN 7 DAYS OR MORE -'.
011500     03  DQ007   PIC X(46) VALUE
011600         'DQ007 WARNING - WINDOW IS NOT 14 (+/-1) DAYS -'.
011700     03  DQ008   PIC X(43) VALUE
011800         'DQ008 WARNING - REQUEST-TYPE IS NOT HOURLY'.
011900     03  DQ009   PIC X(33) VALUE
012000         'DQ009 REQUEST-TYPE NOT SUPPLIED'.
012100     03  DQ010   PIC X(39) VALUE
012200         'DQ010 START OR END DATE NOT SUPPLIED -'.
012300*
