000100******************************************
000200*                                         *
000300* RECORD DEFINITION FOR DQ CONTROL FILE   *
000400*    ONE RECORD ONLY - ANALYSIS PARAMS    *
000500******************************************
000600* FILE SIZE 68 BYTES.
000700*
000800* 04/01/86 VBC - CREATED.
000900* 19/06/92 RJT - ADDED TREND/OOH THRESHOLD PAIR, WIDENED CLIENT NAME.
001000* 11/02/99 SMW - Y2K: START/END-DATE CONFIRMED 4-DIGIT CENTURY.
001100* 02/02/26 VBC - REQUEST-TYPE WIDENED TO X(8) TO TAKE 'MONTHLY'.
001200 
001300 01  DQ-CONTROL-RECORD.
001400     03  DQ-CTL-CLIENT-NAME     PIC X(20).
001500*    CLIENT LABEL CARRIED ONTO EVERY OUTPUT RECORD
001600     03  DQ-CTL-START-DATE      PIC 9(8).
001700*    CCYYMMDD - WINDOW START AT 00:00
001800     03  DQ-CTL-START-HH        PIC 9(2).
001900*    WINDOW START HOUR 00-23
002000     03  DQ-CTL-END-DATE        PIC 9(8).
002100*    CCYYMMDD - WINDOW END
002200     03  DQ-CTL-END-HH          PIC 9(2).
002300*    WINDOW END HOUR 00-23
002400     03  DQ-CTL-REQUEST-TYPE    PIC X(8).
002500*    'HOURLY' OR 'MONTHLY' - ONLY HOURLY ANALYSED
002600     03  DQ-CTL-TREND-THRESHOLD PIC 9(3)V99.
002700*    PERCENT, DEFAULT 010.00, MUST BE 0 THRU 100
002800     03  DQ-CTL-OOH-THRESHOLD   PIC 9(3)V99.
002900*    PERCENT, DEFAULT 030.00, MUST BE 0 THRU 100
003000     03  FILLER                 PIC X(10).
003100*
