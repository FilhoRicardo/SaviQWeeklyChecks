000100******************************************
000200*                                         *
000300* RECORD DEFINITION FOR DQ QUALITY        *
000400*        RESULT DETAIL FILE               *
000500*     ONE PER DEVICE/PARAMETER            *
000600******************************************
000700* FILE SIZE 110 BYTES.
000800*
000900* 06/01/86 VBC - CREATED.
001000* 23/09/98 SMW - Y2K: EXPECTED/ACTUAL-POINTS WIDENED TO 9(7).
001100* 15/04/03 DLC - ADDED FLAG-NEGATIVES, SPLIT OUT OF IS-FLAGGED.
001200 
001300 01  DQ-QUALITY-RECORD.
001400     03  DQ-QLT-CLIENT-NAME        PIC X(20).
001500     03  DQ-QLT-DEVICE-ID          PIC 9(9).
001600     03  DQ-QLT-DEVICE-NAME        PIC X(30).
001700     03  DQ-QLT-PARAM-KEY          PIC X(12).
001800     03  DQ-QLT-EXPECTED-POINTS    PIC 9(7).
001900*    WHOLE HOURS IN WINDOW + 1
002000     03  DQ-QLT-ACTUAL-POINTS      PIC 9(7).
002100*    READINGS PRESENT
002200     03  DQ-QLT-COMPLETENESS-PCT   PIC 9(3)V99.
002300*    ACTUAL/EXPECTED * 100
002400     03  DQ-QLT-ZERO-COUNT         PIC 9(7).
002500*    READINGS WITH VALUE = 0
002600     03  DQ-QLT-ZERO-PCT           PIC 9(3)V99.
002700*    ZERO/ACTUAL * 100
002800     03  DQ-QLT-NEG-COUNT          PIC 9(7).
002900*    READINGS WITH VALUE < 0
003000     03  DQ-QLT-NEG-PCT            PIC 9(3)V99.
003100*    NEG/ACTUAL * 100
003200     03  DQ-QLT-FLAG-COMPLETENESS  PIC X.
003300*    Y IF COMPLETENESS < 90
003400     03  DQ-QLT-FLAG-ZEROS         PIC X.
003500*    Y IF ZERO-PCT > 10
003600     03  DQ-QLT-FLAG-NEGATIVES     PIC X.
003700*    Y IF NEG-COUNT > 0
003800     03  DQ-QLT-IS-FLAGGED         PIC X.
003900*    Y IF ANY FLAG SET
004000     03  FILLER                    PIC X(10).
004100*
