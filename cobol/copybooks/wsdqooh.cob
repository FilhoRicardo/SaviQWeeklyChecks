000100******************************************
000200*                                         *
000300* RECORD DEFINITION FOR DQ OUT-OF-HOURS   *
000400*        RESULT DETAIL FILE               *
000500*  ONE PER FLAGGED DEVICE/PARAMETER/DAY   *
000600******************************************
000700* FILE SIZE 130 BYTES.
000800*
000900* 08/01/88 VBC - CREATED.
001000* 17/07/96 RJT - POINTS-WORKING/POINTS-OOH WIDENED 9(3) -> 9(5).
001100* 04/03/99 SMW - Y2K: ANALYSIS-DATE CONFIRMED 4-DIGIT CENTURY.
001200 
001300 01  DQ-OOH-RECORD.
001400     03  DQ-OOH-CLIENT-NAME      PIC X(20).
001500     03  DQ-OOH-ANALYSIS-DATE    PIC 9(8).
001600*    THE DAY, CCYYMMDD, ADJUSTED
001700     03  DQ-OOH-DEVICE-ID        PIC 9(9).
001800     03  DQ-OOH-DEVICE-NAME      PIC X(30).
001900     03  DQ-OOH-PARAM-KEY        PIC X(12).
002000     03  DQ-OOH-TOTAL-CONSUMP    PIC S9(11)V99.
002100*    WORKING + OUT-OF-HOURS TOTAL
002200     03  DQ-OOH-WH-CONSUMP       PIC S9(11)V99.
002300*    WORKING-HOURS (07 <= H < 19) TOTAL
002400     03  DQ-OOH-OOH-CONSUMP      PIC S9(11)V99.
002500*    OUT-OF-HOURS TOTAL
002600     03  DQ-OOH-OOH-PCT          PIC 9(3)V99.
002700*    OOH / TOTAL * 100
002800     03  DQ-OOH-POINTS-WORKING   PIC 9(5).
002900     03  DQ-OOH-POINTS-OOH       PIC 9(5).
003000     03  DQ-OOH-ISSUE-EXCEEDS-WH PIC X.
003100*    Y IF OOH CONSUMPTION > WH CONSUMPTION
003200     03  DQ-OOH-ISSUE-OVER-THR   PIC X.
003300*    Y IF OOH PERCENTAGE > THRESHOLD
003400     03  DQ-OOH-THRESHOLD-USED   PIC 9(3)V99.
003500     03  FILLER                  PIC X(10).
003600*
